000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT04.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  05/03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA COMUNITARIA.
000800 
000900*================================================================
001000*   ALRT04  -  OCORRENCIAS PROXIMAS A UM PONTO (GEO-NEARBY)
001100*
001200*   RECEBE UM PONTO DE CONSULTA (LATITUDE, LONGITUDE E RAIO EM
001300*   QUILOMETROS) PELO ARQUIVO DE PARAMETRO GEO-PARM E VARRE TODO
001400*   O MESTRE GERAL (REPORT-MASTER) CALCULANDO A DISTANCIA ORTO-
001500*   DROMICA (FORMULA DE HAVERSINE) ATE CADA OCORRENCIA.  AS
001600*   OCORRENCIAS DENTRO DO RAIO SAO ORDENADAS PELA DISTANCIA (A
001700*   MENOR PRIMEIRO) E GRAVADAS NO ARQUIVO DE SAIDA NEARBY-OUT,
001800*   ALEM DE IMPRESSAS NA LISTAGEM DE PROXIMIDADE.
001900*
002000*   A ORDENACAO E FEITA POR TABELA EM MEMORIA (O VOLUME DE
002100*   OCORRENCIAS DO BAIRRO E PEQUENO) - NAO HA NECESSIDADE DE
002200*   UM PASSO DE SORT EXTERNO.
002300*
002400*   HISTORICO DE ALTERACOES
002500*   05/03/94  RFM  VERSAO INICIAL - CALCULO DE HAVERSINE E        A9401   
002600*                  ORDENACAO POR TABELA EM MEMORIA                A9401   
002700*   22/11/99  RFM  AJUSTE Y2K - NAO SE APLICA AO CALCULO, MAS O   A9901   
002800*                  CABECALHO DA LISTAGEM PASSOU A IMPRIMIR A      A9901   
002900*                  DATA COM O ANO EM 4 DIGITOS                    A9901   
003000*   19/07/01  JCS  INCLUIDO O RAIO PADRAO DE 0,5 KM QUANDO O      A0101   
003100*                  PARAMETRO NAO TRAZ RAIO INFORMADO              A0101   
003200*================================================================
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
003900 
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT GEO-PARM       ASSIGN TO DISK
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-PARM.
004500 
004600     SELECT REPORT-MASTER  ASSIGN TO DISK
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS FS-MSTR.
004900 
005000     SELECT NEARBY-OUT     ASSIGN TO DISK
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-NEAR.
005300 
005400     SELECT LISTAGEM       ASSIGN TO PRINTER
005500            FILE STATUS  IS FS-LIST.
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  GEO-PARM              LABEL RECORD IS STANDARD
006000                            VALUE OF FILE-ID IS "GEOPARM.DAT".
006100 01  REG-GEO-PARM.
006200     03  GEO-P-LAT         PIC S9(03)V9(06)
006300                            SIGN LEADING SEPARATE CHARACTER.
006400     03  GEO-P-LON         PIC S9(03)V9(06)
006500                            SIGN LEADING SEPARATE CHARACTER.
006600     03  GEO-P-RAIO        PIC 9(03)V9(03).
006700     03  FILLER            PIC X(20).
006800 
006900 FD  REPORT-MASTER         LABEL RECORD IS STANDARD
007000                            VALUE OF FILE-ID IS "RPTMSTR.DAT".
007100 COPY RPT-MASTR.
007200 
007300 FD  NEARBY-OUT            LABEL RECORD IS OMITTED.
007400 01  REG-NEARBY-OUT        PIC X(220).
007500 
007600 FD  LISTAGEM              LABEL RECORD IS OMITTED.
007700 01  LINHA-IMPRESSA        PIC X(132).
007800 
007900***********************************
008000 WORKING-STORAGE SECTION.
008100 77  FS-PARM               PIC XX.
008200 77  FS-MSTR               PIC XX.
008300 77  FS-NEAR               PIC XX.
008400 77  FS-LIST               PIC XX.
008500 
008600 77  WS-RAIO-KM            PIC 9(03)V9(03) VALUE ZERO.
008700 77  WS-QTDE-OCORR         PIC 9(05) COMP VALUE ZERO.
008800 77  WS-QTDE-PROXIMAS      PIC 9(05) COMP VALUE ZERO.
008900 77  WS-IX-TAB             PIC 9(05) COMP VALUE ZERO.
009000 77  WS-IX-MENOR           PIC 9(05) COMP VALUE ZERO.
009100 77  WS-IX-VARRE           PIC 9(05) COMP VALUE ZERO.
009200 77  WS-LIN-ATUAL          PIC 9(02) COMP VALUE ZERO.
009300 
009400*    CONSTANTES DA FORMULA DE HAVERSINE
009500 77  WS-RAIO-TERRA-KM      PIC 9(05)V9(04) VALUE 6371.0000.
009600 77  WS-PI                 PIC 9V9(09) VALUE 3.141592654.
009700 77  WS-MEIO-PI            PIC 9V9(09) VALUE 1.570796327.
009800 77  WS-GRAU-PARA-RAD      PIC 9V9(09).
009900 
010000*    CAMPOS DE TRABALHO DO CALCULO DA DISTANCIA
010100 01  WS-CALC-DIST.
010200     03  WS-LAT1-RAD       PIC S9(03)V9(09).
010300     03  WS-LON1-RAD       PIC S9(03)V9(09).
010400     03  WS-LAT2-RAD       PIC S9(03)V9(09).
010500     03  WS-LON2-RAD       PIC S9(03)V9(09).
010600     03  WS-DLAT-RAD       PIC S9(03)V9(09).
010700     03  WS-DLON-RAD       PIC S9(03)V9(09).
010800     03  WS-SEN-DLAT-2     PIC S9(03)V9(09).
010900     03  WS-SEN-DLON-2     PIC S9(03)V9(09).
011000     03  WS-COS-LAT1       PIC S9(03)V9(09).
011100     03  WS-COS-LAT2       PIC S9(03)V9(09).
011200     03  WS-VALOR-A        PIC S9(03)V9(09).
011300     03  WS-VALOR-C        PIC S9(03)V9(09).
011400     03  WS-RAIZ-A         PIC S9(03)V9(09).
011500     03  WS-RAIZ-1-MENOS-A PIC S9(03)V9(09).
011600     03  WS-RAZAO-TAN      PIC S9(03)V9(09).
011700     03  WS-ATAN2          PIC S9(03)V9(09).
011800     03  FILLER            PIC X(10).
011900 
012000*    VISAO ALTERNATIVA DO BLOCO DE CALCULO PARA LIMPEZA RAPIDA
012100*    NO INICIO DE CADA OCORRENCIA VARRIDA (ZAP POR REDEFINES)
012200 01  WS-CALC-DIST-R REDEFINES WS-CALC-DIST.
012300     03  FILLER            PIC X(202).
012400 
012500*----------------------------------------------------------------
012600*    ROTINAS CASEIRAS DE SENO/COSSENO/ARCO-TANGENTE/RAIZ, JA QUE
012700*    ESTE COMPILADOR NAO TEM BIBLIOTECA MATEMATICA EMBUTIDA.
012800*    SENO E COSSENO POR SERIE DE TAYLOR, RAIZ QUADRADA POR
012900*    NEWTON-RAPHSON, ARCO-TANGENTE POR SERIE COM REDUCAO DE
013000*    INTERVALO.  PARAMETROS PASSADOS EM WS-MAT-ARG / WS-MAT-RES.
013100*----------------------------------------------------------------
013200 01  WS-AREA-MATEMATICA.
013300     03  WS-MAT-ARG        PIC S9(03)V9(09).
013400     03  WS-MAT-RES        PIC S9(03)V9(09).
013500     03  WS-MAT-X2         PIC S9(03)V9(09).
013600     03  WS-MAT-TERMO      PIC S9(05)V9(09).
013700     03  WS-MAT-SOMA       PIC S9(05)V9(09).
013800     03  WS-MAT-DENOM      PIC S9(07)        COMP.
013900     03  WS-MAT-N          PIC 9(02)         COMP.
014000     03  WS-MAT-GUESS      PIC S9(05)V9(09).
014100     03  WS-MAT-ITER       PIC 9(02)         COMP.
014200     03  FILLER            PIC X(06).
014300 
014400*    TABELA EM MEMORIA COM AS OCORRENCIAS DENTRO DO RAIO, PARA
014500*    ORDENACAO ASCENDENTE PELA DISTANCIA ANTES DE IMPRIMIR
014600 01  TAB-PROXIMAS.
014700     05  TAB-PRX-ITEM OCCURS 500 TIMES INDEXED BY IX-PRX.
014800         10  TPX-REG       PIC X(195).
014900         10  TPX-DIST      PIC 9(05)V9(03).
015000 01  TAB-PROXIMAS-R REDEFINES TAB-PROXIMAS.
015100     05  FILLER            PIC X(200) OCCURS 500 TIMES.
015200 
015300 01  WS-REG-TROCA.
015400     03  WS-TRC-REG        PIC X(195).
015500     03  WS-TRC-DIST       PIC 9(05)V9(03).
015550     03  FILLER            PIC X(01).
015600
015700 01  LINHA-CABECALHO.
015800     03  FILLER            PIC X(20) VALUE "RELATORIO ALRT04".
015900     03  FILLER            PIC X(20) VALUE "OCORRENCIAS PROXIMAS".
016000     03  FILLER            PIC X(10) VALUE "DATA:".
016100     03  LC-DATA           PIC 9(04)/99/99.
016200     03  FILLER            PIC X(72) VALUE SPACES.
016300 
016400 01  LINHA-DETALHE.
016500     03  LD-ID             PIC ZZZZZ9.
016600     03  FILLER            PIC X(02) VALUE SPACES.
016700     03  LD-TIPO           PIC X(20).
016800     03  FILLER            PIC X(02) VALUE SPACES.
016900     03  LD-RISCO          PIC X(10).
017000     03  FILLER            PIC X(02) VALUE SPACES.
017100     03  LD-STATUS         PIC X(12).
017200     03  FILLER            PIC X(02) VALUE SPACES.
017300     03  LD-DIST           PIC ZZZZ9.999.
017400     03  FILLER            PIC X(03) VALUE " KM".
017500     03  FILLER            PIC X(58) VALUE SPACES.
017600 
017700 01  LINHA-RODAPE.
017800     03  FILLER            PIC X(25) VALUE
017900             "TOTAL DENTRO DO RAIO ... ".
018000     03  LR-TOTAL          PIC ZZZZ9.
018100     03  FILLER            PIC X(102) VALUE SPACES.
018200 
018300 77  WS-DATA-AAMMDD        PIC 9(06).
018400 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
018500     03  WS-AAMMDD-AA      PIC 99.
018600     03  WS-AAMMDD-MM      PIC 99.
018700     03  WS-AAMMDD-DD      PIC 99.
018800 77  WS-DT-ANO-COMPLETO    PIC 9(04).
018900 
019000***********************************
019100 PROCEDURE DIVISION.
019200 
019300 P00-INICIO.
019400     OPEN INPUT  GEO-PARM.
019500     OPEN INPUT  REPORT-MASTER.
019600     OPEN OUTPUT NEARBY-OUT.
019700     OPEN OUTPUT LISTAGEM.
019800 
019900     COMPUTE WS-GRAU-PARA-RAD = WS-PI / 180.
020000 
020100     READ GEO-PARM
020200         AT END
020300             MOVE ZERO TO GEO-P-LAT GEO-P-LON
020400             MOVE 0.500 TO GEO-P-RAIO.
020500     MOVE GEO-P-RAIO TO WS-RAIO-KM.
020600     IF WS-RAIO-KM = ZERO
020700         MOVE 0.500 TO WS-RAIO-KM.
020800 
020900     ACCEPT WS-DATA-AAMMDD FROM DATE.
021000     IF WS-AAMMDD-AA < 50
021100         COMPUTE WS-DT-ANO-COMPLETO = 2000 + WS-AAMMDD-AA
021200     ELSE
021300         COMPUTE WS-DT-ANO-COMPLETO = 1900 + WS-AAMMDD-AA.
021400     MOVE WS-DT-ANO-COMPLETO TO LC-DATA.
021500     WRITE LINHA-IMPRESSA FROM LINHA-CABECALHO
021600         AFTER ADVANCING TOP-OF-FORM.
021700     MOVE 1 TO WS-LIN-ATUAL.
021800 
021900 P10-LER-OCORRENCIA.
022000     READ REPORT-MASTER
022100         AT END
022200             GO TO P30-ORDENA-TABELA.
022300     ADD 1 TO WS-QTDE-OCORR.
022400     PERFORM P20-CALCULA-DISTANCIA THRU P20-CALCULA-DISTANCIA-FIM.
022500     IF WS-ATAN2 > WS-RAIO-KM
022600         GO TO P10-LER-OCORRENCIA.
022700 
022800     IF WS-QTDE-PROXIMAS < 500
022900         ADD 1 TO WS-QTDE-PROXIMAS
023000         MOVE SPACES TO TPX-REG (WS-QTDE-PROXIMAS)
023100         STRING RPT-ID        DELIMITED BY SIZE
023200                " "           DELIMITED BY SIZE
023300                RPT-TYPE      DELIMITED BY "  "
023400                " "           DELIMITED BY SIZE
023500                RPT-RISK-LEVEL DELIMITED BY "  "
023600                " "           DELIMITED BY SIZE
023700                RPT-STATUS    DELIMITED BY "  "
023800                INTO TPX-REG (WS-QTDE-PROXIMAS)
023900         MOVE WS-ATAN2 TO TPX-DIST (WS-QTDE-PROXIMAS).
024000     GO TO P10-LER-OCORRENCIA.
024100 
024200*----------------------------------------------------------------
024300*    CALCULO DA DISTANCIA ORTODROMICA (HAVERSINE) ENTRE O PONTO
024400*    DE CONSULTA E A OCORRENCIA CORRENTE.  O RESULTADO FICA EM
024500*    WS-ATAN2 (DISTANCIA EM KM) PARA NAO CRIAR MAIS UM CAMPO
024600*----------------------------------------------------------------
024700 P20-CALCULA-DISTANCIA.
024800     COMPUTE WS-LAT1-RAD = GEO-P-LAT * WS-GRAU-PARA-RAD.
024900     COMPUTE WS-LON1-RAD = GEO-P-LON * WS-GRAU-PARA-RAD.
025000     COMPUTE WS-LAT2-RAD = RPT-LAT   * WS-GRAU-PARA-RAD.
025100     COMPUTE WS-LON2-RAD = RPT-LON   * WS-GRAU-PARA-RAD.
025200     COMPUTE WS-DLAT-RAD = WS-LAT2-RAD - WS-LAT1-RAD.
025300     COMPUTE WS-DLON-RAD = WS-LON2-RAD - WS-LON1-RAD.
025400 
025500     COMPUTE WS-MAT-ARG = WS-DLAT-RAD / 2.
025600     PERFORM P23-CALCULA-SENO THRU P23-CALCULA-SENO-FIM.
025700     COMPUTE WS-SEN-DLAT-2 = WS-MAT-RES * WS-MAT-RES.
025800 
025900     COMPUTE WS-MAT-ARG = WS-DLON-RAD / 2.
026000     PERFORM P23-CALCULA-SENO THRU P23-CALCULA-SENO-FIM.
026100     COMPUTE WS-SEN-DLON-2 = WS-MAT-RES * WS-MAT-RES.
026200 
026300     MOVE WS-LAT1-RAD TO WS-MAT-ARG.
026400     PERFORM P24-CALCULA-COSSENO THRU P24-CALCULA-COSSENO-FIM.
026500     MOVE WS-MAT-RES TO WS-COS-LAT1.
026600 
026700     MOVE WS-LAT2-RAD TO WS-MAT-ARG.
026800     PERFORM P24-CALCULA-COSSENO THRU P24-CALCULA-COSSENO-FIM.
026900     MOVE WS-MAT-RES TO WS-COS-LAT2.
027000 
027100     COMPUTE WS-VALOR-A =
027200         WS-SEN-DLAT-2 +
027300         (WS-COS-LAT1 * WS-COS-LAT2 * WS-SEN-DLON-2).
027400 
027500     MOVE WS-VALOR-A TO WS-MAT-ARG.
027600     PERFORM P26-CALCULA-RAIZ THRU P26-CALCULA-RAIZ-FIM.
027700     MOVE WS-MAT-RES TO WS-RAIZ-A.
027800 
027900     COMPUTE WS-MAT-ARG = 1 - WS-VALOR-A.
028000     PERFORM P26-CALCULA-RAIZ THRU P26-CALCULA-RAIZ-FIM.
028100     MOVE WS-MAT-RES TO WS-RAIZ-1-MENOS-A.
028200 
028300*    O ANGULO A E SEMPRE ENTRE 0 E 90 GRAUS (RAIZ-A E
028400*    RAIZ-1-MENOS-A SAO AMBAS POSITIVAS), LOGO
028500*    ATAN2(RAIZ-A, RAIZ-1-MENOS-A) = ATAN(RAIZ-A / RAIZ-1-MENOS-A)
028600     IF WS-RAIZ-1-MENOS-A = ZERO
028700         MOVE WS-MEIO-PI TO WS-VALOR-C
028800     ELSE
028900         COMPUTE WS-RAZAO-TAN = WS-RAIZ-A / WS-RAIZ-1-MENOS-A
029000         MOVE WS-RAZAO-TAN TO WS-MAT-ARG
029100         PERFORM P25-CALCULA-ARCOTAN THRU P25-CALCULA-ARCOTAN-FIM
029200         COMPUTE WS-VALOR-C = 2 * WS-MAT-RES.
029300 
029400     COMPUTE WS-ATAN2 ROUNDED =
029500         WS-RAIO-TERRA-KM * WS-VALOR-C.
029600 P20-CALCULA-DISTANCIA-FIM.
029700     EXIT.
029800 
029900*----------------------------------------------------------------
030000*    SENO DE WS-MAT-ARG (RADIANOS) POR SERIE DE TAYLOR -
030100*    SEN(X) = X - X3/3! + X5/5! - X7/7! + X9/9! - X11/11!
030200*----------------------------------------------------------------
030300 P23-CALCULA-SENO.
030400     COMPUTE WS-MAT-X2  = WS-MAT-ARG * WS-MAT-ARG.
030500     MOVE WS-MAT-ARG TO WS-MAT-TERMO.
030600     MOVE WS-MAT-ARG TO WS-MAT-SOMA.
030700     PERFORM P23-SENO-TERMO
030800         THRU P23-SENO-TERMO-FIM
030900         VARYING WS-MAT-N FROM 1 BY 1 UNTIL WS-MAT-N > 5.
031000     MOVE WS-MAT-SOMA TO WS-MAT-RES.
031100 P23-CALCULA-SENO-FIM.
031200     EXIT.
031300 
031400 P23-SENO-TERMO.
031500     COMPUTE WS-MAT-DENOM =
031600         (2 * WS-MAT-N) * ((2 * WS-MAT-N) + 1).
031700     COMPUTE WS-MAT-TERMO ROUNDED =
031800         (WS-MAT-TERMO * (-1) * WS-MAT-X2) / WS-MAT-DENOM.
031900     ADD WS-MAT-TERMO TO WS-MAT-SOMA.
032000 P23-SENO-TERMO-FIM.
032100     EXIT.
032200 
032300*----------------------------------------------------------------
032400*    COSSENO DE WS-MAT-ARG (RADIANOS) POR SERIE DE TAYLOR -
032500*    COS(X) = 1 - X2/2! + X4/4! - X6/6! + X8/8! - X10/10!
032600*----------------------------------------------------------------
032700 P24-CALCULA-COSSENO.
032800     COMPUTE WS-MAT-X2 = WS-MAT-ARG * WS-MAT-ARG.
032900     MOVE 1 TO WS-MAT-TERMO.
033000     MOVE 1 TO WS-MAT-SOMA.
033100     PERFORM P24-COSSENO-TERMO
033200         THRU P24-COSSENO-TERMO-FIM
033300         VARYING WS-MAT-N FROM 1 BY 1 UNTIL WS-MAT-N > 5.
033400     MOVE WS-MAT-SOMA TO WS-MAT-RES.
033500 P24-CALCULA-COSSENO-FIM.
033600     EXIT.
033700 
033800 P24-COSSENO-TERMO.
033900     COMPUTE WS-MAT-DENOM =
034000         ((2 * WS-MAT-N) - 1) * (2 * WS-MAT-N).
034100     COMPUTE WS-MAT-TERMO ROUNDED =
034200         (WS-MAT-TERMO * (-1) * WS-MAT-X2) / WS-MAT-DENOM.
034300     ADD WS-MAT-TERMO TO WS-MAT-SOMA.
034400 P24-COSSENO-TERMO-FIM.
034500     EXIT.
034600 
034700*----------------------------------------------------------------
034800*    ARCO-TANGENTE DE WS-MAT-ARG POR SERIE -
034900*    ATAN(X) = X - X3/3 + X5/5 - X7/7 + X9/9 - ...
035000*    SE O ARGUMENTO FOR MAIOR QUE 1, USA A IDENTIDADE
035100*    ATAN(X) = PI/2 - ATAN(1/X) PARA MANTER A SERIE CONVERGENTE
035200*----------------------------------------------------------------
035300 P25-CALCULA-ARCOTAN.
035400     IF WS-MAT-ARG > 1
035500         COMPUTE WS-MAT-ARG = 1 / WS-MAT-ARG
035600         PERFORM P25-ARCOTAN-SERIE THRU P25-ARCOTAN-SERIE-FIM
035700         COMPUTE WS-MAT-RES = WS-MEIO-PI - WS-MAT-RES
035800     ELSE
035900         PERFORM P25-ARCOTAN-SERIE THRU P25-ARCOTAN-SERIE-FIM.
036000 P25-CALCULA-ARCOTAN-FIM.
036100     EXIT.
036200 
036300 P25-ARCOTAN-SERIE.
036400     COMPUTE WS-MAT-X2 = WS-MAT-ARG * WS-MAT-ARG.
036500     MOVE WS-MAT-ARG TO WS-MAT-TERMO.
036600     MOVE WS-MAT-ARG TO WS-MAT-SOMA.
036700     PERFORM P25-ARCOTAN-TERMO
036800         THRU P25-ARCOTAN-TERMO-FIM
036900         VARYING WS-MAT-N FROM 1 BY 1 UNTIL WS-MAT-N > 30.
037000     MOVE WS-MAT-SOMA TO WS-MAT-RES.
037100 P25-ARCOTAN-SERIE-FIM.
037200     EXIT.
037300 
037400 P25-ARCOTAN-TERMO.
037500     COMPUTE WS-MAT-TERMO ROUNDED =
037600         WS-MAT-TERMO * (-1) * WS-MAT-X2.
037700     COMPUTE WS-MAT-DENOM = (2 * WS-MAT-N) + 1.
037800     ADD (WS-MAT-TERMO / WS-MAT-DENOM) TO WS-MAT-SOMA.
037900 P25-ARCOTAN-TERMO-FIM.
038000     EXIT.
038100 
038200*----------------------------------------------------------------
038300*    RAIZ QUADRADA DE WS-MAT-ARG POR NEWTON-RAPHSON
038400*----------------------------------------------------------------
038500 P26-CALCULA-RAIZ.
038600     IF WS-MAT-ARG <= ZERO
038700         MOVE ZERO TO WS-MAT-RES
038800         GO TO P26-CALCULA-RAIZ-FIM.
038900     IF WS-MAT-ARG < 1
039000         MOVE 1 TO WS-MAT-GUESS
039100     ELSE
039200         MOVE WS-MAT-ARG TO WS-MAT-GUESS.
039300     PERFORM P26-RAIZ-ITERACAO
039400         THRU P26-RAIZ-ITERACAO-FIM
039500         VARYING WS-MAT-ITER FROM 1 BY 1 UNTIL WS-MAT-ITER > 15.
039600     MOVE WS-MAT-GUESS TO WS-MAT-RES.
039700 P26-CALCULA-RAIZ-FIM.
039800     EXIT.
039900 
040000 P26-RAIZ-ITERACAO.
040100     COMPUTE WS-MAT-GUESS ROUNDED =
040200         (WS-MAT-GUESS + (WS-MAT-ARG / WS-MAT-GUESS)) / 2.
040300 P26-RAIZ-ITERACAO-FIM.
040400     EXIT.
040500 
040600*----------------------------------------------------------------
040700*    ORDENACAO POR TROCA (BOLHA) DA TABELA DE OCORRENCIAS
040800*    PROXIMAS, ASCENDENTE PELA DISTANCIA.  VOLUME PEQUENO -
040900*    NAO JUSTIFICA UM PASSO DE SORT SEPARADO
041000*----------------------------------------------------------------
041100 P30-ORDENA-TABELA.
041200     IF WS-QTDE-PROXIMAS < 2
041300         GO TO P40-IMPRIME-RESULTADO.
041400     PERFORM P32-PASSO-EXTERNO
041500         THRU P32-PASSO-EXTERNO-FIM
041600         VARYING WS-IX-TAB FROM 1 BY 1
041700             UNTIL WS-IX-TAB > WS-QTDE-PROXIMAS - 1.
041800     GO TO P40-IMPRIME-RESULTADO.
041900 
042000 P32-PASSO-EXTERNO.
042100     PERFORM P34-PASSO-INTERNO
042200         THRU P34-PASSO-INTERNO-FIM
042300         VARYING WS-IX-VARRE FROM 1 BY 1
042400             UNTIL WS-IX-VARRE > WS-QTDE-PROXIMAS - WS-IX-TAB.
042500 P32-PASSO-EXTERNO-FIM.
042600     EXIT.
042700 
042800 P34-PASSO-INTERNO.
042900     IF TPX-DIST (WS-IX-VARRE) > TPX-DIST (WS-IX-VARRE + 1)
043000         MOVE TPX-REG  (WS-IX-VARRE)     TO WS-TRC-REG
043100         MOVE TPX-DIST (WS-IX-VARRE)     TO WS-TRC-DIST
043200         MOVE TPX-REG  (WS-IX-VARRE + 1) TO TPX-REG (WS-IX-VARRE)
043300         MOVE TPX-DIST (WS-IX-VARRE + 1) TO TPX-DIST (WS-IX-VARRE)
043400         MOVE WS-TRC-REG                 TO TPX-REG (WS-IX-VARRE +
043500     1)
043600         MOVE WS-TRC-DIST                TO TPX-DIST (WS-IX-VARRE
043700     + 1).
043800 P34-PASSO-INTERNO-FIM.
043900     EXIT.
044000 
044100*----------------------------------------------------------------
044200*    IMPRIME A LISTAGEM E GRAVA O ARQUIVO DE SAIDA NEARBY-OUT,
044300*    JA NA ORDEM ASCENDENTE DE DISTANCIA
044400*----------------------------------------------------------------
044500 P40-IMPRIME-RESULTADO.
044600     PERFORM P42-IMPRIME-LINHA
044700         THRU P42-IMPRIME-LINHA-FIM
044800         VARYING IX-PRX FROM 1 BY 1
044900             UNTIL IX-PRX > WS-QTDE-PROXIMAS.
045000     MOVE WS-QTDE-PROXIMAS TO LR-TOTAL.
045100     WRITE LINHA-IMPRESSA FROM LINHA-RODAPE
045200         AFTER ADVANCING 2 LINES.
045300     GO TO P90-ENCERRA.
045400 
045500 P42-IMPRIME-LINHA.
045600     MOVE SPACES TO REG-NEARBY-OUT.
045700     STRING TPX-REG (IX-PRX)                DELIMITED BY "  "
045800            " "                              DELIMITED BY SIZE
045900            TPX-DIST (IX-PRX)                DELIMITED BY SIZE
046000            INTO REG-NEARBY-OUT.
046100     WRITE REG-NEARBY-OUT.
046200 
046300     MOVE SPACES TO LINHA-DETALHE.
046400     UNSTRING TPX-REG (IX-PRX) DELIMITED BY " "
046500         INTO LD-ID LD-TIPO LD-RISCO LD-STATUS.
046600     MOVE TPX-DIST (IX-PRX) TO LD-DIST.
046700     WRITE LINHA-IMPRESSA FROM LINHA-DETALHE
046800         AFTER ADVANCING 1 LINES.
046900 P42-IMPRIME-LINHA-FIM.
047000     EXIT.
047100 
047200 P90-ENCERRA.
047300     DISPLAY "ALRT04 - OCORRENCIAS PROXIMAS - FIM DE LOTE".
047400     DISPLAY "OCORRENCIAS LIDAS    : " WS-QTDE-OCORR.
047500     DISPLAY "OCORRENCIAS PROXIMAS : " WS-QTDE-PROXIMAS.
047600     CLOSE GEO-PARM REPORT-MASTER NEARBY-OUT LISTAGEM.
047700 P90-ENCERRA-FIM.
047800     EXIT.
047900 
048000 P99-FIM.
048100     STOP RUN.
