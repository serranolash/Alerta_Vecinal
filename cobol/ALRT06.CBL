000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT06.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  11/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA DO TRABALHO.
000800 
000900*================================================================
001000*   ALRT06  -  ENTRADA DE OCORRENCIAS DE SEGURANCA DO TRABALHO
001100*              (HSEQ-INTAKE)
001200*
001300*   LE O ARQUIVO DE TRANSACOES DE HSEQ (HSEQ-TRANS), PREENCHE OS
001400*   DEFEITOS DE TIPO E TURNO QUANDO NAO INFORMADOS, TRATA AS
001500*   COORDENADAS COMO OPCIONAIS (SE AUSENTES OU INVALIDAS, GRAVA
001600*   SEM ELAS - NAO REJEITA A TRANSACAO) E ATRIBUI O NIVEL DE
001700*   RISCO PELA HEURISTICA DE TIPO DE OCORRENCIA.  GRAVA NO
001800*   MESTRE DE HSEQ (HSQ-MASTR) COM SITUACAO ABERTO.
001900*
002000*   HISTORICO DE ALTERACOES
002100*   11/06/93  RFM  VERSAO INICIAL                                 A9301   
002200*   08/09/97  RFM  INCLUIDA A CLASSIFICACAO DE RISCO POR TIPO     A9701   
002300*   22/11/99  RFM  AJUSTE Y2K - CARIMBO DE DATA/HORA COM ANO DE   A9901   
002400*                  4 DIGITOS, CALCULADO POR JANELA DE SECULO      A9901   
002500*   19/07/01  JCS  INCLUIDA A CONTAGEM DE ACEITOS NO RELATORIO    A0101   
002600*                  DE FIM DE LOTE (NAO HA REJEICAO NESTE PROGRAMA)A0101   
002700*================================================================
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
003300     UPSI-0 ON  STATUS IS WS-UPSI-DETALHE-ON
003400            OFF STATUS IS WS-UPSI-DETALHE-OFF.
003500 
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT HSEQ-TRANS     ASSIGN TO DISK
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS  IS FS-TRAN.
004100 
004200     SELECT HSEQ-MASTER    ASSIGN TO DISK
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS  IS FS-MSTR.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  HSEQ-TRANS            LABEL RECORD IS STANDARD
004900                            VALUE OF FILE-ID IS "HSEQTRAN.DAT".
005000 01  REG-HSQ-TRAN.
005100     03  HSQ-T-TYPE        PIC X(20).
005200     03  HSQ-T-AREA        PIC X(30).
005300     03  HSQ-T-SHIFT       PIC X(10).
005400     03  HSQ-T-DESC        PIC X(200).
005500     03  HSQ-T-LAT         PIC S9(03)V9(06)
005600                            SIGN LEADING SEPARATE CHARACTER.
005700     03  HSQ-T-LON         PIC S9(03)V9(06)
005800                            SIGN LEADING SEPARATE CHARACTER.
005900     03  HSQ-T-IMAGE-PATH  PIC X(60).
006000     03  FILLER            PIC X(10).
006100 
006200 FD  HSEQ-MASTER           LABEL RECORD IS STANDARD
006300                            VALUE OF FILE-ID IS "HSQMSTR.DAT".
006400 COPY HSQ-MASTR.
006500 
006600***********************************
006700 WORKING-STORAGE SECTION.
006800 77  FS-TRAN               PIC XX.
006900 77  FS-MSTR               PIC XX.
007000 77  WS-UPSI-DETALHE-ON    PIC X VALUE "N".
007100 77  WS-UPSI-DETALHE-OFF   PIC X VALUE "N".
007200 77  WS-CONT-ACEITOS       PIC 9(05) COMP VALUE ZERO.
007300 
007400 77  WS-DATA-AAMMDD        PIC 9(06).
007500 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
007600     03  WS-AAMMDD-AA      PIC 99.
007700     03  WS-AAMMDD-MM      PIC 99.
007800     03  WS-AAMMDD-DD      PIC 99.
007900 01  WS-DATA-SISTEMA.
008000     03  WS-DT-ANO         PIC 9(04).
008100     03  WS-DT-MES         PIC 9(02).
008200     03  WS-DT-DIA         PIC 9(02).
008250     03  FILLER            PIC X(01).
008300 77  WS-HORA-SISTEMA       PIC 9(08).
008400 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
008500     03  WS-HR-HH          PIC 9(02).
008600     03  WS-HR-MM          PIC 9(02).
008700     03  WS-HR-SS          PIC 9(02).
008800     03  WS-HR-CENT        PIC 9(02).
008900 01  WS-CARIMBO-DATA-HORA.
009000     03  WS-CDH-ANO        PIC 9(04).
009100     03  WS-CDH-TRACO1     PIC X VALUE "-".
009200     03  WS-CDH-MES        PIC 9(02).
009300     03  WS-CDH-TRACO2     PIC X VALUE "-".
009400     03  WS-CDH-DIA        PIC 9(02).
009500     03  WS-CDH-ESPACO     PIC X VALUE SPACE.
009600     03  WS-CDH-HH         PIC 9(02).
009700     03  WS-CDH-DPT1       PIC X VALUE ":".
009800     03  WS-CDH-MM         PIC 9(02).
009900     03  WS-CDH-DPT2       PIC X VALUE ":".
010000     03  WS-CDH-SS         PIC 9(02).
010100 01  WS-CARIMBO-DATA-HORA-X REDEFINES WS-CARIMBO-DATA-HORA.
010200     03  WS-CDH-TUDO-X     PIC X(19).
010300 
010400 77  WS-PROX-HSQ-ID        PIC 9(06) VALUE ZERO.
010500 
010600***********************************
010700 PROCEDURE DIVISION.
010800 
010900 P00-INICIO.
011000     OPEN INPUT  HSEQ-TRANS.
011100 
011200     MOVE ZERO TO WS-PROX-HSQ-ID.
011300     OPEN INPUT HSEQ-MASTER.
011400     IF FS-MSTR = "00"
011500         PERFORM P05-ACHA-MAIOR-HSQ THRU P05-ACHA-MAIOR-HSQ-FIM
011600         CLOSE HSEQ-MASTER.
011700     OPEN EXTEND HSEQ-MASTER.
011800 
011900     ACCEPT WS-DATA-AAMMDD FROM DATE.
012000     ACCEPT WS-HORA-SISTEMA FROM TIME.
012100     IF WS-AAMMDD-AA < 50
012200         COMPUTE WS-DT-ANO = 2000 + WS-AAMMDD-AA
012300     ELSE
012400         COMPUTE WS-DT-ANO = 1900 + WS-AAMMDD-AA.
012500     MOVE WS-AAMMDD-MM TO WS-DT-MES.
012600     MOVE WS-AAMMDD-DD TO WS-DT-DIA.
012700     MOVE WS-DT-ANO    TO WS-CDH-ANO.
012800     MOVE WS-DT-MES    TO WS-CDH-MES.
012900     MOVE WS-DT-DIA    TO WS-CDH-DIA.
013000     MOVE WS-HR-HH     TO WS-CDH-HH.
013100     MOVE WS-HR-MM     TO WS-CDH-MM.
013200     MOVE WS-HR-SS     TO WS-CDH-SS.
013300 
013400 P05-ACHA-MAIOR-HSQ.
013500     READ HSEQ-MASTER
013600         AT END
013700             GO TO P05-ACHA-MAIOR-HSQ-FIM.
013800     IF HSQ-ID > WS-PROX-HSQ-ID
013900         MOVE HSQ-ID TO WS-PROX-HSQ-ID.
014000     GO TO P05-ACHA-MAIOR-HSQ.
014100 P05-ACHA-MAIOR-HSQ-FIM.
014200     EXIT.
014300 
014400 P10-LER-TRANSACAO.
014500     READ HSEQ-TRANS
014600         AT END
014700             PERFORM P90-ENCERRA THRU P90-ENCERRA-FIM
014800             GO TO P99-FIM.
014900 
015000     IF HSQ-T-TYPE = SPACES
015100         MOVE "OTRO" TO HSQ-T-TYPE.
015200     IF HSQ-T-SHIFT = SPACES
015300         MOVE "DIA" TO HSQ-T-SHIFT.
015400 
015500     ADD 1 TO WS-PROX-HSQ-ID.
015600     MOVE WS-PROX-HSQ-ID TO HSQ-ID.
015700     MOVE HSQ-T-TYPE     TO HSQ-TYPE.
015800     MOVE HSQ-T-AREA     TO HSQ-AREA.
015900     MOVE HSQ-T-SHIFT    TO HSQ-SHIFT.
016000     MOVE HSQ-T-DESC     TO HSQ-DESC.
016100     MOVE HSQ-T-IMAGE-PATH TO HSQ-IMAGE-PATH.
016200 
016300     IF HSQ-T-LAT IS NUMERIC AND HSQ-T-LON IS NUMERIC
016400         MOVE HSQ-T-LAT TO HSQ-LAT
016500         MOVE HSQ-T-LON TO HSQ-LON
016600         SET HSQ-TEM-COORD TO TRUE
016700     ELSE
016800         MOVE ZERO TO HSQ-LAT HSQ-LON
016900         SET HSQ-SEM-COORD TO TRUE.
017000 
017100     PERFORM P20-CLASSIFICA-RISCO-HSEQ
017200         THRU P20-CLASSIFICA-RISCO-HSEQ-FIM.
017300 
017400     SET HSQ-ST-ABERTO    TO TRUE.
017500     MOVE WS-CDH-TUDO-X   TO HSQ-CREATED.
017600     MOVE WS-CDH-TUDO-X   TO HSQ-UPDATED.
017700     WRITE REG-HSQ.
017800     ADD 1 TO WS-CONT-ACEITOS.
017900     GO TO P10-LER-TRANSACAO.
018000 
018100*----------------------------------------------------------------
018200*    HEURISTICA DE RISCO DA OCORRENCIA DE HSEQ, PELO TIPO
018300*    INFORMADO (JA COM O DEFEITO "OTRO" APLICADO ACIMA)
018400*----------------------------------------------------------------
018500 P20-CLASSIFICA-RISCO-HSEQ.
018600     IF HSQ-TP-ACCIDENTE
018700         SET HSQ-RISCO-ALTO  TO TRUE
018800     ELSE
018900         IF HSQ-TP-QUASE OR HSQ-TP-DERRAME
019000             SET HSQ-RISCO-MEDIO TO TRUE
019100         ELSE
019200             SET HSQ-RISCO-BAJO  TO TRUE.
019300 P20-CLASSIFICA-RISCO-HSEQ-FIM.
019400     EXIT.
019500 
019600 P90-ENCERRA.
019700     DISPLAY "ALRT06 - ENTRADA DE HSEQ - FIM DE LOTE".
019800     DISPLAY "ACEITOS : " WS-CONT-ACEITOS.
019900     CLOSE HSEQ-TRANS HSEQ-MASTER.
020000 P90-ENCERRA-FIM.
020100     EXIT.
020200 
020300 P99-FIM.
020400     STOP RUN.
