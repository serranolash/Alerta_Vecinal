000100*================================================================
000200*   HSQ-MASTR.CPY
000300*
000400*   REGISTRO MESTRE DE OCORRENCIAS DE SEGURANCA INDUSTRIAL (HSEQ)
000500*   "REG-HSQ"
000600*
000700*   UM REGISTRO POR OCORRENCIA DE SEGURANCA/SAUDE/MEIO AMBIENTE
000800*   REPORTADA NA PLANTA.  GRAVADO PELO ALRT06 NA ENTRADA DE HSEQ;
000900*   LIDO PELO ALRT07 PARA O RESUMO GERENCIAL DE 30 DIAS.
001000*
001100*   COPIADO POR : ALRT06 ALRT07
001200*
001300*   HISTORICO DESTE LAYOUT
001400*   11/06/93  RFM  CRIACAO DO LAYOUT (SETOR DE SEGURANCA DO
001500*    TRABALHO)
001600*   08/09/97  RFM  INCLUIDO O CAMPO DE AREA/SETOR DA PLANTA
001700*   22/02/99  RFM  AMPLIADO O CAMPO DE DATA PARA ANO COM 4 DIGITOS
001800*================================================================
001900 
002000 01  REG-HSQ.
002100 
002200*--------------------------------------------------------------*
002300*    NUMERO SEQUENCIAL DA OCORRENCIA DE HSEQ                   *
002400*--------------------------------------------------------------*
002500     03  HSQ-ID              PIC 9(06).
002600 
002700*--------------------------------------------------------------*
002800*    TIPO DA OCORRENCIA - DEFEITO = OTRO QUANDO NAO INFORMADO   *
002900*--------------------------------------------------------------*
003000     03  HSQ-TYPE            PIC X(20).
003100         88  HSQ-TP-ACCIDENTE    VALUE "ACCIDENTE".
003200         88  HSQ-TP-QUASE        VALUE "CASI_ACCIDENTE".
003300         88  HSQ-TP-DERRAME      VALUE "DERRAME".
003400         88  HSQ-TP-OUTRO        VALUE "OTRO".
003500 
003600*--------------------------------------------------------------*
003700*    AREA / SETOR DA PLANTA ONDE OCORREU - PODE VIR EM BRANCO   *
003800*--------------------------------------------------------------*
003900     03  HSQ-AREA            PIC X(30).
004000 
004100*--------------------------------------------------------------*
004200*    TURNO DE TRABALHO - DEFEITO = DIA QUANDO NAO INFORMADO     *
004300*--------------------------------------------------------------*
004400     03  HSQ-SHIFT           PIC X(10).
004500         88  HSQ-TU-DIA          VALUE "DIA".
004600         88  HSQ-TU-TARDE        VALUE "TARDE".
004700         88  HSQ-TU-NOCHE        VALUE "NOCHE".
004800 
004900*--------------------------------------------------------------*
005000*    DESCRICAO DA OCORRENCIA DIGITADA PELO SUPERVISOR DE TURNO  *
005100*--------------------------------------------------------------*
005200     03  HSQ-DESC            PIC X(200).
005300 
005400*--------------------------------------------------------------*
005500*    COORDENADAS DO LOCAL - OPCIONAIS, ZERO QUANDO AUSENTES     *
005600*--------------------------------------------------------------*
005700     03  HSQ-LAT             PIC S9(03)V9(06).
005800     03  HSQ-LON             PIC S9(03)V9(06).
005900 
006000*    VISAO NUMERICA COMBINADA, USADA PELO ALRT07 SE UM DIA FOR
006100*    PRECISO CRUZAR OCORRENCIAS DE HSEQ COM O MAPA DE CALOR
006200     03  HSQ-COORD-R REDEFINES HSQ-LON.
006300         05  FILLER          PIC X(10).
006400 
006500*--------------------------------------------------------------*
006600*    INDICADOR - "Y" QUANDO HSQ-LAT/HSQ-LON FORAM INFORMADAS    *
006700*--------------------------------------------------------------*
006800     03  HSQ-COORDS-FLAG     PIC X(01).
006900         88  HSQ-TEM-COORD       VALUE "Y".
007000         88  HSQ-SEM-COORD       VALUE "N".
007100 
007200*--------------------------------------------------------------*
007300*    CAMINHO DO ARQUIVO DE EVIDENCIA - BRANCOS SE NAO HA        *
007400*--------------------------------------------------------------*
007500     03  HSQ-IMAGE-PATH      PIC X(60).
007600 
007700*--------------------------------------------------------------*
007800*    NIVEL DE RISCO ATRIBUIDO PELA HEURISTICA DE HSEQ           *
007900*--------------------------------------------------------------*
008000     03  HSQ-RISK-LEVEL      PIC X(10).
008100         88  HSQ-RISCO-BAJO      VALUE "BAJO".
008200         88  HSQ-RISCO-MEDIO     VALUE "MEDIO".
008300         88  HSQ-RISCO-ALTO      VALUE "ALTO".
008400 
008500*--------------------------------------------------------------*
008600*    SITUACAO DO PLANO DE ACAO DESTA OCORRENCIA                 *
008700*--------------------------------------------------------------*
008800     03  HSQ-STATUS          PIC X(12).
008900         88  HSQ-ST-ABERTO       VALUE "ABIERTO".
009000         88  HSQ-ST-PROGRESSO    VALUE "EN_PROGRESO".
009100         88  HSQ-ST-FECHADO      VALUE "CERRADO".
009200         88  HSQ-ST-VENCIDO      VALUE "VENCIDO".
009300 
009400*--------------------------------------------------------------*
009500*    DATA/HORA DE ABERTURA  AAAA-MM-DD HH:MM:SS                 *
009600*--------------------------------------------------------------*
009700     03  HSQ-CREATED         PIC X(19).
009800     03  HSQ-CREATED-R REDEFINES HSQ-CREATED.
009900         05  HSQ-CR-ANO      PIC X(04).
010000         05  FILLER          PIC X(01).
010100         05  HSQ-CR-MES      PIC X(02).
010200         05  FILLER          PIC X(01).
010300         05  HSQ-CR-DIA      PIC X(02).
010400         05  FILLER          PIC X(01).
010500         05  HSQ-CR-HORA     PIC X(08).
010600 
010700*--------------------------------------------------------------*
010800*    DATA/HORA DA ULTIMA ATUALIZACAO DO PLANO DE ACAO           *
010900*--------------------------------------------------------------*
011000     03  HSQ-UPDATED         PIC X(19).
011100     03  HSQ-UPDATED-R REDEFINES HSQ-UPDATED.
011200         05  HSQ-UP-ANO      PIC X(04).
011300         05  FILLER          PIC X(01).
011400         05  HSQ-UP-MES      PIC X(02).
011500         05  FILLER          PIC X(01).
011600         05  HSQ-UP-DIA      PIC X(02).
011700         05  FILLER          PIC X(01).
011800         05  HSQ-UP-HORA     PIC X(08).
011900 
012000*    RESERVA PARA EXPANSAO FUTURA DO LAYOUT
012100     03  FILLER              PIC X(20).
