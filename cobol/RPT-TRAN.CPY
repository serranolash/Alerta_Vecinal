000100*================================================================
000200*   RPT-TRAN.CPY
000300*
000400*   LAYOUT DA TRANSACAO DE ENTRADA DE DENUNCIA DO CIDADAO
000500*   "REG-RPT-TRAN"  -  ARQUIVO REPORT-TRANS (SEQUENCIAL, LINHA)
000600*
000700*   CARREGA A DENUNCIA DIGITADA PELO CIDADAO MAIS, QUANDO HOUVE
000800*   FOTO ANEXADA, A TABELA DE DETECCOES DE OBJETO DA CLASSIFI-
000900*   CACAO DE IMAGEM (REG-RPT-DET) E A TABELA DE LEITURAS DE
001000*   PLACA CANDIDATAS (REG-RPT-PLT).  LIDO SOMENTE PELO ALRT01.
001100*
001200*   COPIADO POR : ALRT01
001300*
001400*   HISTORICO DESTE LAYOUT
001500*   30/03/99  RFM  CRIACAO DO LAYOUT PARA RECEBER O ARQUIVO DE
001600*                  DENUNCIAS GERADO PELO APLICATIVO DO CIDADAO
001700*   19/07/01  JCS  INCLUIDAS AS TABELAS DE DETECCAO E DE PLACA
001800*================================================================
001900 
002000 01  REG-RPT-TRAN.
002100 
002200*    TIPO INFORMADO PELO CIDADAO - BRANCO VIRA "EMERGENCIA"
002300     03  RPT-T-TYPE          PIC X(20).
002400 
002500*    DESCRICAO LIVRE DIGITADA PELO CIDADAO
002600     03  RPT-T-DESC          PIC X(200).
002700 
002800*    COORDENADAS - SINAL SEPARADO NA FRENTE PARA PERMITIR O
002900*    TESTE DE CLASSE "NOT NUMERIC" QUANDO O APLICATIVO MANDA
003000*    A TRANSACAO SEM LOCALIZACAO (CAMPO CHEGA EM BRANCO)
003100     03  RPT-T-LAT           PIC S9(03)V9(06)
003200                              SIGN LEADING SEPARATE CHARACTER.
003300     03  RPT-T-LON           PIC S9(03)V9(06)
003400                              SIGN LEADING SEPARATE CHARACTER.
003500 
003600*    CAMINHO DO ARQUIVO DE EVIDENCIA - BRANCOS SE NAO HOUVE FOTO
003700     03  RPT-T-IMAGE-PATH    PIC X(60).
003800 
003900*    PLACA DIGITADA PELO CIDADAO (USADA SE NAO HOUVER LEITURA
004000*    AUTOMATICA MELHOR NA TABELA RPT-T-PLT ABAIXO)
004100     03  RPT-T-PLATE-TEXT    PIC X(10).
004200 
004300*    QUANTIDADE DE DETECCOES DE OBJETO ANEXADAS PELO CLASSIFI-
004400*    CADOR DE IMAGEM - ZERO QUANDO NAO HOUVE FOTO
004500     03  RPT-T-DET-QTD       PIC 9(02) COMP.
004600     03  RPT-T-DET OCCURS 8 TIMES
004700                   INDEXED BY RPT-T-DET-IDX.
004800         05  RPT-T-DET-LABEL PIC X(20).
004900         05  RPT-T-DET-CONF  PIC 9V9(04).
005000 
005100*    QUANTIDADE DE LEITURAS DE PLACA CANDIDATAS
005200     03  RPT-T-PLT-QTD       PIC 9(02) COMP.
005300     03  RPT-T-PLT OCCURS 5 TIMES
005400                   INDEXED BY RPT-T-PLT-IDX.
005500         05  RPT-T-PLT-TEXT  PIC X(10).
005600         05  RPT-T-PLT-SCORE PIC 9V9(04).
005700 
005800*    RESERVA PARA EXPANSAO DO LAYOUT DA TRANSACAO
005900     03  FILLER              PIC X(20).
