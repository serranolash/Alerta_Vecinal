000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT05.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  18/03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA COMUNITARIA.
000800 
000900*================================================================
001000*   ALRT05  -  MAPA DE CALOR DE OCORRENCIAS (HEATMAP-BUCKETER)
001100*
001200*   VARRE TODO O MESTRE GERAL (REPORT-MASTER), ARREDONDA A
001300*   LATITUDE E A LONGITUDE DE CADA OCORRENCIA PARA 3 CASAS
001400*   DECIMAIS E ACUMULA A QUANTIDADE DE OCORRENCIAS POR PAR
001500*   (LATITUDE, LONGITUDE) ARREDONDADO (UM "BALDE" DO MAPA DE
001600*   CALOR) EM UMA TABELA EM MEMORIA.  GRAVA UM REGISTRO POR
001700*   BALDE EM HEATMAP-OUT E IMPRIME A LISTAGEM CORRESPONDENTE.
001800*
001900*   HISTORICO DE ALTERACOES
002000*   18/03/94  RFM  VERSAO INICIAL                                 A9401   
002100*   22/11/99  RFM  AJUSTE Y2K - CABECALHO DA LISTAGEM COM O ANO   A9901   
002200*                  EM 4 DIGITOS                                   A9901   
002300*   19/07/01  JCS  INCLUIDO O RODAPE COM TOTAL DE BALDES E TOTAL  A0101   
002400*                  GERAL DE OCORRENCIAS                           A0101   
002500*================================================================
002600 
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
003200 
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT REPORT-MASTER  ASSIGN TO DISK
003600            ORGANIZATION IS SEQUENTIAL
003700            FILE STATUS  IS FS-MSTR.
003800 
003900     SELECT HEATMAP-OUT    ASSIGN TO DISK
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS FS-HEAT.
004200 
004300     SELECT LISTAGEM       ASSIGN TO PRINTER
004400            FILE STATUS  IS FS-LIST.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  REPORT-MASTER         LABEL RECORD IS STANDARD
004900                            VALUE OF FILE-ID IS "RPTMSTR.DAT".
005000 COPY RPT-MASTR.
005100 
005200 FD  HEATMAP-OUT           LABEL RECORD IS OMITTED.
005300 01  REG-HEATMAP-OUT       PIC X(40).
005310*    VISAO QUEBRADA DO REGISTRO DE BALDE, USADA PELA ROTINA DE
005320*    AUDITORIA DO ARQUIVO DE SAIDA (CHAMADO A9401)
005330 01  REG-HEATMAP-OUT-R REDEFINES REG-HEATMAP-OUT.
005340     03  HMO-LAT           PIC X(06).
005350     03  FILLER            PIC X(01).
005360     03  HMO-LON           PIC X(06).
005370     03  FILLER            PIC X(01).
005380     03  HMO-CONT          PIC X(26).
005400
005500 FD  LISTAGEM              LABEL RECORD IS OMITTED.
005600 01  LINHA-IMPRESSA        PIC X(132).
005700 
005800***********************************
005900 WORKING-STORAGE SECTION.
006000 77  FS-MSTR               PIC XX.
006100 77  FS-HEAT               PIC XX.
006200 77  FS-LIST               PIC XX.
006300 
006400 77  WS-QTDE-OCORR         PIC 9(05) COMP VALUE ZERO.
006500 77  WS-QTDE-BALDES        PIC 9(05) COMP VALUE ZERO.
006600 77  WS-IX-BALDE           PIC 9(05) COMP VALUE ZERO.
006700 77  WS-ACHOU-BALDE        PIC X VALUE "N".
006800     88  ACHOU-BALDE           VALUE "Y".
006900 
007000*    COORDENADAS JA ARREDONDADAS PARA 3 CASAS DECIMAIS DA
007100*    OCORRENCIA CORRENTE
007200 01  WS-COORD-ARREDONDADA.
007300     03  WS-LAT-ARRED      PIC S9(03)V9(03).
007400     03  WS-LON-ARRED      PIC S9(03)V9(03).
007500     03  FILLER            PIC X(10).
007600 
007700*    TABELA EM MEMORIA DOS BALDES DO MAPA DE CALOR - VOLUME
007800*    PEQUENO, NAO JUSTIFICA PASSO DE SORT NEM ARQUIVO INTERME-
007900*    DIARIO DE TRABALHO
008000 01  TAB-BALDES.
008100     05  TAB-BLD-ITEM OCCURS 2000 TIMES INDEXED BY IX-BLD.
008200         10  TBL-LAT       PIC S9(03)V9(03).
008300         10  TBL-LON       PIC S9(03)V9(03).
008400         10  TBL-CONT      PIC 9(05) COMP.
008500 01  TAB-BALDES-R REDEFINES TAB-BALDES.
008600     05  FILLER            PIC X(13) OCCURS 2000 TIMES.
008700 
008800 01  LINHA-CABECALHO.
008900     03  FILLER            PIC X(20) VALUE "RELATORIO ALRT05".
009000     03  FILLER            PIC X(20) VALUE "MAPA DE CALOR".
009100     03  FILLER            PIC X(10) VALUE "DATA:".
009200     03  LC-DATA           PIC 9(04)/99/99.
009300     03  FILLER            PIC X(72) VALUE SPACES.
009400 
009500 01  LINHA-DETALHE.
009600     03  FILLER            PIC X(05) VALUE "LAT ".
009700     03  LD-LAT            PIC +ZZ9.999.
009800     03  FILLER            PIC X(03) VALUE SPACES.
009900     03  FILLER            PIC X(05) VALUE "LON ".
010000     03  LD-LON            PIC +ZZ9.999.
010100     03  FILLER            PIC X(03) VALUE SPACES.
010200     03  FILLER            PIC X(08) VALUE "TOTAL = ".
010300     03  LD-CONT           PIC ZZZZ9.
010400     03  FILLER            PIC X(79) VALUE SPACES.
010500 
010600 01  LINHA-RODAPE.
010700     03  FILLER            PIC X(25) VALUE "TOTAL DE BALDES....".
010900     03  LR-BALDES         PIC ZZZZ9.
011000     03  FILLER            PIC X(05) VALUE SPACES.
011100     03  FILLER            PIC X(25) VALUE "TOTAL DE OCORRENC...".
011300     03  LR-OCORR          PIC ZZZZ9.
011400     03  FILLER            PIC X(72) VALUE SPACES.
011500 
011600 77  WS-DATA-AAMMDD        PIC 9(06).
011700 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
011800     03  WS-AAMMDD-AA      PIC 99.
011900     03  WS-AAMMDD-MM      PIC 99.
012000     03  WS-AAMMDD-DD      PIC 99.
012100 77  WS-DT-ANO-COMPLETO    PIC 9(04).
012200 
012300***********************************
012400 PROCEDURE DIVISION.
012500 
012600 P00-INICIO.
012700     OPEN INPUT  REPORT-MASTER.
012800     OPEN OUTPUT HEATMAP-OUT.
012900     OPEN OUTPUT LISTAGEM.
013000 
013100     ACCEPT WS-DATA-AAMMDD FROM DATE.
013200     IF WS-AAMMDD-AA < 50
013300         COMPUTE WS-DT-ANO-COMPLETO = 2000 + WS-AAMMDD-AA
013400     ELSE
013500         COMPUTE WS-DT-ANO-COMPLETO = 1900 + WS-AAMMDD-AA.
013600     MOVE WS-DT-ANO-COMPLETO TO LC-DATA.
013700     WRITE LINHA-IMPRESSA FROM LINHA-CABECALHO
013800         AFTER ADVANCING TOP-OF-FORM.
013900 
014000 P10-LER-OCORRENCIA.
014100     READ REPORT-MASTER
014200         AT END
014300             GO TO P40-IMPRIME-RESULTADO.
014400     ADD 1 TO WS-QTDE-OCORR.
014500     PERFORM P20-ARREDONDA-COORD THRU P20-ARREDONDA-COORD-FIM.
014600     PERFORM P30-ACUMULA-BALDE  THRU P30-ACUMULA-BALDE-FIM.
014700     GO TO P10-LER-OCORRENCIA.
014800 
014900*----------------------------------------------------------------
015000*    ARREDONDA LATITUDE E LONGITUDE PARA 3 CASAS DECIMAIS, PARA
015100*    CIMA EM VALOR ABSOLUTO (ARREDONDAMENTO SIMETRICO) - A
015200*    CLAUSULA ROUNDED DO COMPUTE JA FAZ ISSO NESTE COMPILADOR
015300*----------------------------------------------------------------
015400 P20-ARREDONDA-COORD.
015500     COMPUTE WS-LAT-ARRED ROUNDED = RPT-LAT.
015600     COMPUTE WS-LON-ARRED ROUNDED = RPT-LON.
015700 P20-ARREDONDA-COORD-FIM.
015800     EXIT.
015900 
016000*----------------------------------------------------------------
016100*    PROCURA O BALDE DESTA COORDENADA NA TABELA EM MEMORIA; SE
016200*    JA EXISTIR, SOMA 1 NA CONTAGEM; SENAO, CRIA UM BALDE NOVO
016300*----------------------------------------------------------------
016400 P30-ACUMULA-BALDE.
016500     MOVE "N" TO WS-ACHOU-BALDE.
016600     PERFORM P32-PROCURA-BALDE
016700         THRU P32-PROCURA-BALDE-FIM
016800         VARYING IX-BLD FROM 1 BY 1 UNTIL IX-BLD > WS-QTDE-BALDES.
016900     IF ACHOU-BALDE
017000         GO TO P30-ACUMULA-BALDE-FIM.
017100     IF WS-QTDE-BALDES < 2000
017200         ADD 1 TO WS-QTDE-BALDES
017300         MOVE WS-LAT-ARRED TO TBL-LAT (WS-QTDE-BALDES)
017400         MOVE WS-LON-ARRED TO TBL-LON (WS-QTDE-BALDES)
017500         MOVE 1            TO TBL-CONT (WS-QTDE-BALDES).
017600 P30-ACUMULA-BALDE-FIM.
017700     EXIT.
017800 
017900 P32-PROCURA-BALDE.
018000     IF TBL-LAT (IX-BLD) = WS-LAT-ARRED
018100        AND TBL-LON (IX-BLD) = WS-LON-ARRED
018200         ADD 1 TO TBL-CONT (IX-BLD)
018300         MOVE "Y" TO WS-ACHOU-BALDE
018400         SET IX-BLD TO WS-QTDE-BALDES.
018500 P32-PROCURA-BALDE-FIM.
018600     EXIT.
018700 
018800*----------------------------------------------------------------
018900*    GRAVA HEATMAP-OUT E IMPRIME A LISTAGEM, UMA LINHA POR BALDE
019000*----------------------------------------------------------------
019100 P40-IMPRIME-RESULTADO.
019200     PERFORM P42-IMPRIME-LINHA
019300         THRU P42-IMPRIME-LINHA-FIM
019400         VARYING IX-BLD FROM 1 BY 1 UNTIL IX-BLD > WS-QTDE-BALDES.
019500     MOVE WS-QTDE-BALDES TO LR-BALDES.
019600     MOVE WS-QTDE-OCORR  TO LR-OCORR.
019700     WRITE LINHA-IMPRESSA FROM LINHA-RODAPE
019800         AFTER ADVANCING 2 LINES.
019900     GO TO P90-ENCERRA.
020000 
020100 P42-IMPRIME-LINHA.
020200     MOVE SPACES TO REG-HEATMAP-OUT.
020300     STRING TBL-LAT  (IX-BLD)  DELIMITED BY SIZE
020400            " "                DELIMITED BY SIZE
020500            TBL-LON  (IX-BLD)  DELIMITED BY SIZE
020600            " "                DELIMITED BY SIZE
020700            TBL-CONT (IX-BLD)  DELIMITED BY SIZE
020800            INTO REG-HEATMAP-OUT.
020900     WRITE REG-HEATMAP-OUT.
021000 
021100     MOVE SPACES   TO LINHA-DETALHE.
021200     MOVE TBL-LAT  (IX-BLD) TO LD-LAT.
021300     MOVE TBL-LON  (IX-BLD) TO LD-LON.
021400     MOVE TBL-CONT (IX-BLD) TO LD-CONT.
021500     WRITE LINHA-IMPRESSA FROM LINHA-DETALHE
021600         AFTER ADVANCING 1 LINES.
021700 P42-IMPRIME-LINHA-FIM.
021800     EXIT.
021900 
022000 P90-ENCERRA.
022100     DISPLAY "ALRT05 - MAPA DE CALOR - FIM DE LOTE".
022200     DISPLAY "OCORRENCIAS LIDAS : " WS-QTDE-OCORR.
022300     DISPLAY "BALDES GERADOS    : " WS-QTDE-BALDES.
022400     CLOSE REPORT-MASTER HEATMAP-OUT LISTAGEM.
022500 P99-FIM.
022600     STOP RUN.
