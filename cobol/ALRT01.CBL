000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT01.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  14/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA COMUNITARIA.
000800 
000900*================================================================
001000*   ALRT01  -  ENTRADA DE DENUNCIAS DO CIDADAO
001100*
001200*   LE O ARQUIVO DE TRANSACOES DE DENUNCIA (REPORT-TRANS), VALIDA
001300*   COORDENADAS, ANALISA AS DETECCOES DE IMAGEM E AS LEITURAS DE
001400*   PLACA QUANDO HOUVE FOTO ANEXADA, MONTA O RESUMO DE ANALISE E
001500*   GRAVA O REGISTRO MESTRE DE OCORRENCIAS (REPORT-MASTER) COM
001600*   NUMERO SEQUENCIAL PROPRIO.  TRANSACOES COM COORDENADA INVA-
001700*   LIDA SAO DESVIADAS PARA O ARQUIVO DE REJEITADOS.
001800*
001900*   O PARAGRAFO P70 (ANALISADOR DE TEXTO) FICA MANTIDO NESTE
002000*   PROGRAMA PARA USO FUTURO, QUANDO O APLICATIVO DO CIDADAO
002100*   PASSAR A MANDAR O TEXTO DA DENUNCIA PARA SER CLASSIFICADO
002200*   DIRETAMENTE; A ENTRADA ATUAL SO CLASSIFICA PELA FOTO.
002300*
002400*   HISTORICO DE ALTERACOES
002500*   14/02/90  RFM  VERSAO INICIAL - SOMENTE GRAVACAO DO MESTRE    A9001   
002600*   03/09/92  RFM  INCLUIDA A VALIDACAO DE COORDENADAS E O        A9201   
002700*                  ARQUIVO DE REJEITADOS                          A9201   
002800*   21/06/96  RFM  INCLUIDO O CLASSIFICADOR DE IMAGEM E O         A9601   
002900*                  SELECIONADOR DE PLACA (FOTO DA OCORRENCIA)     A9601   
003000*   30/03/99  RFM  INCLUIDO O ANALISADOR DE TEXTO (RADICAIS DE    A9901   
003100*                  PALAVRA-CHAVE) - AINDA NAO CHAMADO PELA        A9901   
003200*                  ENTRADA PRINCIPAL, RESERVADO P/ USO FUTURO     A9901   
003300*   22/11/99  RFM  AJUSTE Y2K - A DATA DO SISTEMA VEM EM AAMMDD   A9902   
003400*                  (2 DIGITOS DE ANO); PASSA A SER CONVERTIDA     A9902   
003500*                  POR FAIXA (JANELA DE SECULO) PARA AAAA ANTES   A9902   
003600*                  DE GRAVAR O CARIMBO DE DATA/HORA DO MESTRE     A9902   
003700*   19/07/01  JCS  INCLUIDA A CONTAGEM DE ACEITOS/REJEITADOS NO   A0101   
003800*                  RELATORIO DE FIM DE LOTE (CHAMADO A9921)       A0101   
003900*   05/03/04  JCS  CORRIGIDA A COMPOSICAO DA DESCRICAO QUANDO O   A0401   
004000*                  CIDADAO NAO DIGITA TEXTO NENHUM                A0401   
004100*   17/10/08  MTS  REVISAO GERAL DE COMENTARIOS - CHAMADO A9987   A9987   
004150*   12/03/14  DFS  CORRIGIDO O COTEJO DE RADICAIS DO P72 A P79 -  A1401   
004160*                  RADICAIS DA RSK-WORD.CPY ESTAVAM EM MAIUSCULA  A1401   
004170*                  E NUNCA CASAVAM COM O TEXTO JA NORMALIZADO     A1401   
004180*                  (MINUSCULO) - CHAMADO A1401                    A1401
004185*   20/08/14  DFS  P50-GRAVA-MESTRE GRAVAVA RPT-AI-CONF SEMPRE    A1402   
004187*                  ZERADO; PASSA A GRAVAR WS-MAX-CONF-ARMA (E A   A1402   
004189*                  ZERA-LA NO RAMO SEM IMAGEM) - CHAMADO A1402    A1402   
004200*================================================================
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
004800     UPSI-0 ON  STATUS IS WS-UPSI-DETALHE-ON
004900            OFF STATUS IS WS-UPSI-DETALHE-OFF.
005000 
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT REPORT-TRANS  ASSIGN TO DISK
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-TRAN.
005600 
005700     SELECT REPORT-MASTER ASSIGN TO DISK
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS FS-MSTR.
006000 
006100     SELECT REJECT-OUT    ASSIGN TO DISK
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-REJE.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  REPORT-TRANS         LABEL RECORD IS STANDARD
006800                           VALUE OF FILE-ID IS "REPTTRAN.DAT".
006900 COPY RPT-TRAN.
007000 
007100 FD  REPORT-MASTER        LABEL RECORD IS STANDARD
007200                           VALUE OF FILE-ID IS "RPTMSTR.DAT".
007300 COPY RPT-MASTR.
007400 
007500 FD  REJECT-OUT           LABEL RECORD IS OMITTED.
007600 01  REG-REJEITO          PIC X(120).
007700 
007800***********************************
007900 WORKING-STORAGE SECTION.
008000 77  FS-TRAN              PIC XX.
008100 77  FS-MSTR              PIC XX.
008200 77  FS-REJE              PIC XX.
008300 77  WS-UPSI-DETALHE-ON   PIC X VALUE "N".
008400 77  WS-UPSI-DETALHE-OFF  PIC X VALUE "N".
008500 77  WS-CONT-ACEITOS      PIC 9(05) COMP VALUE ZERO.
008600 77  WS-CONT-REJEIT       PIC 9(05) COMP VALUE ZERO.
008700 77  WS-IX-DET            PIC 9(02) COMP VALUE ZERO.
008800 77  WS-IX-PLT            PIC 9(02) COMP VALUE ZERO.
008900 77  WS-COORD-INVALIDA    PIC X VALUE "N".
009000     88  COORD-INVALIDA       VALUE "Y".
009100 77  WS-MOTIVO-REJ        PIC X(40) VALUE SPACES.
009200 
009300 77  WS-ALFA-MAI          PIC X(26)
009400                           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009500 77  WS-ALFA-MIN          PIC X(26)
009600                           VALUE "abcdefghijklmnopqrstuvwxyz".
009700 
009800 77  WS-MAX-CONF-ARMA     PIC 9V9(04) VALUE ZERO.
009900 77  WS-MAX-SCORE-PLT     PIC 9V9(04) VALUE ZERO.
010000 77  WS-TEM-DETECCAO-ARMA PIC X VALUE "N".
010100     88  TEM-ARMA-DETECTADA   VALUE "Y".
010200 77  WS-DET-LABEL-MIN     PIC X(20) VALUE SPACES.
010300 77  WS-PLACA-SELECIONADA PIC X(10) VALUE SPACES.
010400 
010500*    RESULTADO DO CLASSIFICADOR DE IMAGEM (P30)
010600 01  WS-RESULT-IMAGEM.
010700     03  WS-IMG-RISCO     PIC X(10) VALUE "BAJO".
010800     03  WS-IMG-ARMA      PIC X(01) VALUE "N".
010900     03  WS-IMG-RESUMO    PIC X(120) VALUE SPACES.
010950     03  FILLER           PIC X(01).
011000
011100*    RESULTADO DO ANALISADOR DE TEXTO (P70) - RESERVADO
011200 01  WS-RESULT-TEXTO.
011300     03  WS-TXT-RISCO     PIC X(10) VALUE "BAJO".
011400     03  WS-TXT-ARMA      PIC X(01) VALUE "N".
011500     03  WS-TXT-VEICULO   PIC X(01) VALUE "N".
011600     03  WS-TXT-CONF      PIC 9V99  VALUE ZERO.
011700     03  WS-TXT-RESUMO    PIC X(120) VALUE SPACES.
011750     03  FILLER           PIC X(01).
011800 01  WS-TXT-FLAGS.
011900     03  WS-TXT-TEM-ARMA      PIC X VALUE "N".
012000         88  TXT-TEM-ARMA         VALUE "Y".
012100     03  WS-TXT-TEM-VEICULO   PIC X VALUE "N".
012200         88  TXT-TEM-VEICULO      VALUE "Y".
012300     03  WS-TXT-TEM-SEQUESTRO PIC X VALUE "N".
012400         88  TXT-TEM-SEQUESTRO    VALUE "Y".
012500     03  WS-TXT-TEM-ROUBO     PIC X VALUE "N".
012600         88  TXT-TEM-ROUBO        VALUE "Y".
012700     03  WS-TXT-TEM-VIOLENCIA PIC X VALUE "N".
012800         88  TXT-TEM-VIOLENCIA    VALUE "Y".
012850     03  FILLER               PIC X(01).
012900 77  WS-TEXTO-NORM        PIC X(200) VALUE SPACES.
013000 77  WS-RADICAL-ACHADO    PIC 9(03) COMP VALUE ZERO.
013100 77  WS-GENLEN-CAMPO      PIC X(30) VALUE SPACES.
013200 77  WS-GENLEN-TAM        PIC 9(02) COMP VALUE ZERO.
013300 
013400*    QUEBRA O RELOGIO DO SISTEMA (AAMMDD) EM ANO/MES/DIA E
013500*    APLICA A JANELA DE SECULO (AJUSTE Y2K) ANTES DE GRAVAR
013600 77  WS-DATA-AAMMDD       PIC 9(06).
013700 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
013800     03  WS-AAMMDD-AA     PIC 99.
013900     03  WS-AAMMDD-MM     PIC 99.
014000     03  WS-AAMMDD-DD     PIC 99.
014100 01  WS-DATA-SISTEMA.
014200     03  WS-DT-ANO            PIC 9(04).
014300     03  WS-DT-MES            PIC 9(02).
014400     03  WS-DT-DIA            PIC 9(02).
014450     03  FILLER               PIC X(01).
014500 77  WS-HORA-SISTEMA          PIC 9(08).
014600 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
014700     03  WS-HR-HH             PIC 9(02).
014800     03  WS-HR-MM             PIC 9(02).
014900     03  WS-HR-SS             PIC 9(02).
015000     03  WS-HR-CENT           PIC 9(02).
015100 01  WS-CARIMBO-DATA-HORA.
015200     03  WS-CDH-ANO           PIC 9(04).
015300     03  WS-CDH-TRACO1        PIC X VALUE "-".
015400     03  WS-CDH-MES           PIC 9(02).
015500     03  WS-CDH-TRACO2        PIC X VALUE "-".
015600     03  WS-CDH-DIA           PIC 9(02).
015700     03  WS-CDH-ESPACO        PIC X VALUE SPACE.
015800     03  WS-CDH-HH            PIC 9(02).
015900     03  WS-CDH-DPT1          PIC X VALUE ":".
016000     03  WS-CDH-MM            PIC 9(02).
016100     03  WS-CDH-DPT2          PIC X VALUE ":".
016200     03  WS-CDH-SS            PIC 9(02).
016300 01  WS-CARIMBO-DATA-HORA-X REDEFINES WS-CARIMBO-DATA-HORA.
016400     03  WS-CDH-TUDO-X        PIC X(19).
016500 
016600*    PROXIMO NUMERO DE SEQUENCIA DO MESTRE DE OCORRENCIAS
016700 77  WS-PROX-ID               PIC 9(06) VALUE ZERO.
016800 01  WS-PROX-ID-R REDEFINES WS-PROX-ID.
016900     03  WS-PROX-ID-X         PIC X(06).
017000 
017100*    AREA DE MONTAGEM DA DESCRICAO FINAL (USUARIO + RESUMO IA)
017200 01  WS-LINHA-DESC.
017300     03  WS-LD-USUARIO        PIC X(200).
017400     03  WS-LD-RESUMO         PIC X(120).
017500 01  WS-LINHA-DESC-R REDEFINES WS-LINHA-DESC.
017600     03  WS-LD-TUDO           PIC X(320).
017700 
017800 COPY RSK-WORD.
017900 
018000***********************************
018100 PROCEDURE DIVISION.
018200 
018300 P00-INICIO.
018400     OPEN INPUT  REPORT-TRANS.
018500     OPEN OUTPUT REJECT-OUT.
018600     MOVE ZERO TO WS-PROX-ID.
018700     OPEN INPUT  REPORT-MASTER.
018800     IF FS-MSTR = "00"
018900         PERFORM P05-ACHA-MAIOR-ID THRU P05-ACHA-MAIOR-ID-FIM
019000         CLOSE REPORT-MASTER.
019100     OPEN EXTEND REPORT-MASTER.
019200     ACCEPT WS-DATA-AAMMDD FROM DATE.
019300     ACCEPT WS-HORA-SISTEMA FROM TIME.
019400     IF WS-AAMMDD-AA < 50
019500         COMPUTE WS-DT-ANO = 2000 + WS-AAMMDD-AA
019600     ELSE
019700         COMPUTE WS-DT-ANO = 1900 + WS-AAMMDD-AA.
019800     MOVE WS-AAMMDD-MM TO WS-DT-MES.
019900     MOVE WS-AAMMDD-DD TO WS-DT-DIA.
020000     MOVE WS-DT-ANO    TO WS-CDH-ANO.
020100     MOVE WS-DT-MES    TO WS-CDH-MES.
020200     MOVE WS-DT-DIA    TO WS-CDH-DIA.
020300     MOVE WS-HR-HH     TO WS-CDH-HH.
020400     MOVE WS-HR-MM     TO WS-CDH-MM.
020500     MOVE WS-HR-SS     TO WS-CDH-SS.
020600 
020700*----------------------------------------------------------------
020800*    DESCOBRE O MAIOR RPT-ID JA GRAVADO NO MESTRE, PARA QUE O
020900*    LOTE CONTINUE A SEQUENCIA EM VEZ DE REINICIAR EM 1 (MESMO
021000*    PADRAO DE ACHAR-MAIOR-CHAVE USADO NOS DEMAIS ALRT0n)
021100*----------------------------------------------------------------
021200 P05-ACHA-MAIOR-ID.
021300     READ REPORT-MASTER
021400         AT END
021500             GO TO P05-ACHA-MAIOR-ID-FIM.
021600     IF RPT-ID > WS-PROX-ID
021700         MOVE RPT-ID TO WS-PROX-ID.
021800     GO TO P05-ACHA-MAIOR-ID.
021900 P05-ACHA-MAIOR-ID-FIM.
022000     EXIT.
022100 
022200 P10-LER-TRANSACAO.
022300     READ REPORT-TRANS
022400         AT END
022500             PERFORM P90-ENCERRA THRU P90-ENCERRA-FIM
022600             GO TO P99-FIM.
022700 
022800     PERFORM P15-VALIDA-COORD THRU P15-VALIDA-COORD-FIM.
022900     IF COORD-INVALIDA
023000         PERFORM P60-GRAVA-REJEITO THRU P60-GRAVA-REJEITO-FIM
023100         GO TO P10-LER-TRANSACAO.
023200 
023300     PERFORM P20-APLICA-DEFEITOS THRU P20-APLICA-DEFEITOS-FIM.
023400 
023500     IF RPT-T-DET-QTD > ZERO OR RPT-T-PLT-QTD > ZERO
023600         PERFORM P30-ANALISA-IMAGEM THRU P30-ANALISA-IMAGEM-FIM
023700         PERFORM P35-SELECIONA-PLACA
023800                 THRU P35-SELECIONA-PLACA-FIM
023900     ELSE
024000         MOVE "BAJO"  TO WS-IMG-RISCO
024100         MOVE "N"     TO WS-IMG-ARMA
024150         MOVE ZERO    TO WS-MAX-CONF-ARMA
024200         MOVE "Analisis IA: sin imagen adjunta. Riesgo BAJO."
024300              TO WS-IMG-RESUMO
024400         MOVE RPT-T-PLATE-TEXT TO WS-PLACA-SELECIONADA.
024500 
024600     PERFORM P45-MONTA-DESCRICAO THRU P45-MONTA-DESCRICAO-FIM.
024700     PERFORM P50-GRAVA-MESTRE THRU P50-GRAVA-MESTRE-FIM.
024800     GO TO P10-LER-TRANSACAO.
024900 
025000*----------------------------------------------------------------
025100*    VALIDACAO DE COORDENADAS - RPT-T-LAT/RPT-T-LON DEVEM SER
025200*    NUMERICOS (CAMPO COM SINAL SEPARADO - VEM EM BRANCO QUANDO
025300*    O APLICATIVO NAO ENVIOU LOCALIZACAO)
025400*----------------------------------------------------------------
025500 P15-VALIDA-COORD.
025600     MOVE "N" TO WS-COORD-INVALIDA.
025700     IF RPT-T-LAT IS NOT NUMERIC OR RPT-T-LON IS NOT NUMERIC
025800         MOVE "Y" TO WS-COORD-INVALIDA
025900         MOVE "COORDENADAS AUSENTES OU INVALIDAS"
026000              TO WS-MOTIVO-REJ.
026100 P15-VALIDA-COORD-FIM.
026200     EXIT.
026300 
026400*----------------------------------------------------------------
026500*    DEFEITOS DE ENTRADA - TIPO EM BRANCO VIRA EMERGENCIA
026600*----------------------------------------------------------------
026700 P20-APLICA-DEFEITOS.
026800     IF RPT-T-TYPE = SPACES
026900         MOVE "EMERGENCIA" TO RPT-T-TYPE.
027000     MOVE RPT-T-DESC TO WS-LD-USUARIO.
027100 P20-APLICA-DEFEITOS-FIM.
027200     EXIT.
027300 
027400*----------------------------------------------------------------
027500*    CLASSIFICADOR DE IMAGEM - IMAGE-RISK-CLASSIFIER
027600*    VARRE AS DETECCOES DE OBJETO PROCURANDO ARMA DE FOGO E
027700*    GUARDA A MAIOR CONFIANCA ENCONTRADA ENTRE AS ARMAS.
027800*----------------------------------------------------------------
027900 P30-ANALISA-IMAGEM.
028000     MOVE ZERO TO WS-MAX-CONF-ARMA.
028100     MOVE "N"  TO WS-TEM-DETECCAO-ARMA.
028200     IF RPT-T-DET-QTD = ZERO
028300         MOVE "BAJO" TO WS-IMG-RISCO
028400         MOVE "N"    TO WS-IMG-ARMA
028500         MOVE "Analisis IA (imagen): no se detectaron armas. Ries
028600-        "go BAJO."
028700              TO WS-IMG-RESUMO
028800         GO TO P30-ANALISA-IMAGEM-FIM.
028900 
029000     PERFORM P32-VARRE-DETECCOES THRU P32-VARRE-DETECCOES-FIM
029100         VARYING WS-IX-DET FROM 1 BY 1
029200         UNTIL WS-IX-DET > RPT-T-DET-QTD.
029300 
029400     IF NOT TEM-ARMA-DETECTADA
029500         MOVE "BAJO" TO WS-IMG-RISCO
029600         MOVE "N"    TO WS-IMG-ARMA
029700         MOVE "Analisis IA (imagen): se detectaron objetos, pero
029800-        " no armas claras. Riesgo BAJO."
029900              TO WS-IMG-RESUMO
030000         GO TO P30-ANALISA-IMAGEM-FIM.
030100 
030200     MOVE "Y" TO WS-IMG-ARMA.
030300     IF WS-MAX-CONF-ARMA >= 0.8000
030400         MOVE "ALTO" TO WS-IMG-RISCO
030500         MOVE "Analisis IA (imagen): arma de fuego con alta conf
030600-        "ianza. Riesgo ALTO."
030700              TO WS-IMG-RESUMO
030800     ELSE
030900         IF WS-MAX-CONF-ARMA >= 0.5000
031000             MOVE "MEDIO" TO WS-IMG-RISCO
031100             MOVE "Analisis IA (imagen): posible arma de fuego c
031200-                "on confianza media. Riesgo MEDIO."
031300                  TO WS-IMG-RESUMO
031400         ELSE
031500             MOVE "BAJO" TO WS-IMG-RISCO
031600             MOVE "Analisis IA (imagen): detecciones poco claras
031700-                "; se considera Riesgo BAJO."
031800                  TO WS-IMG-RESUMO.
031900 P30-ANALISA-IMAGEM-FIM.
032000     EXIT.
032100 
032200 P32-VARRE-DETECCOES.
032300     MOVE RPT-T-DET-LABEL (WS-IX-DET) TO WS-DET-LABEL-MIN.
032400     INSPECT WS-DET-LABEL-MIN CONVERTING WS-ALFA-MAI TO
032500             WS-ALFA-MIN.
032600     IF WS-DET-LABEL-MIN = "handgun"  OR "gun"
032700                         OR "pistol"   OR "revolver"
032800         MOVE "Y" TO WS-TEM-DETECCAO-ARMA
032900         IF RPT-T-DET-CONF (WS-IX-DET) > WS-MAX-CONF-ARMA
033000             MOVE RPT-T-DET-CONF (WS-IX-DET) TO WS-MAX-CONF-ARMA.
033100 P32-VARRE-DETECCOES-FIM.
033200     EXIT.
033300 
033400*----------------------------------------------------------------
033500*    SELECIONADOR DE PLACA - PLATE-SELECTOR
033600*    PERCORRE AS LEITURAS CANDIDATAS E FICA COM A DE MAIOR NOTA;
033700*    EM CASO DE EMPATE FICA A PRIMEIRA ENCONTRADA.
033800*----------------------------------------------------------------
033900 P35-SELECIONA-PLACA.
034000     MOVE SPACES TO WS-PLACA-SELECIONADA.
034100     MOVE ZERO   TO WS-MAX-SCORE-PLT.
034200     IF RPT-T-PLT-QTD = ZERO
034300         GO TO P35-SELECIONA-PLACA-FIM.
034400     PERFORM P37-VARRE-PLACAS THRU P37-VARRE-PLACAS-FIM
034500         VARYING WS-IX-PLT FROM 1 BY 1
034600         UNTIL WS-IX-PLT > RPT-T-PLT-QTD.
034700     IF WS-PLACA-SELECIONADA NOT = SPACES
034800         INSPECT WS-PLACA-SELECIONADA CONVERTING WS-ALFA-MIN TO
034900                 WS-ALFA-MAI
035000         STRING WS-IMG-RESUMO DELIMITED BY "  "
035100                " Patente detectada: " DELIMITED BY SIZE
035200                WS-PLACA-SELECIONADA DELIMITED BY SPACE
035300                "." DELIMITED BY SIZE
035400                INTO WS-IMG-RESUMO.
035500 P35-SELECIONA-PLACA-FIM.
035600     EXIT.
035700 
035800 P37-VARRE-PLACAS.
035900     IF RPT-T-PLT-SCORE (WS-IX-PLT) > WS-MAX-SCORE-PLT
036000         MOVE RPT-T-PLT-SCORE (WS-IX-PLT) TO WS-MAX-SCORE-PLT
036100         MOVE RPT-T-PLT-TEXT  (WS-IX-PLT) TO WS-PLACA-SELECIONADA.
036200 P37-VARRE-PLACAS-FIM.
036300     EXIT.
036400 
036500*----------------------------------------------------------------
036600*    MONTA A DESCRICAO GRAVADA NO MESTRE: TEXTO DO CIDADAO +
036700*    QUEBRA DE LINHA + RESUMO DA ANALISE (OU SO O RESUMO SE O
036800*    CIDADAO NAO DIGITOU NADA)
036900*----------------------------------------------------------------
037000 P45-MONTA-DESCRICAO.
037100     IF WS-LD-USUARIO = SPACES
037200         MOVE WS-IMG-RESUMO TO WS-LD-TUDO
037300     ELSE
037400         STRING WS-LD-USUARIO DELIMITED BY "  "
037500                X"0A"         DELIMITED BY SIZE
037600                WS-IMG-RESUMO DELIMITED BY SIZE
037700                INTO WS-LD-TUDO.
037800 P45-MONTA-DESCRICAO-FIM.
037900     EXIT.
038000 
038100*----------------------------------------------------------------
038200*    GRAVA O REGISTRO MESTRE DA OCORRENCIA
038300*----------------------------------------------------------------
038400 P50-GRAVA-MESTRE.
038500     ADD 1 TO WS-PROX-ID.
038600     MOVE WS-PROX-ID        TO RPT-ID.
038700     MOVE RPT-T-TYPE        TO RPT-TYPE.
038800     MOVE WS-LD-TUDO (1:200) TO RPT-DESC.
038900     MOVE RPT-T-LAT         TO RPT-LAT.
039000     MOVE RPT-T-LON         TO RPT-LON.
039100     MOVE RPT-T-IMAGE-PATH  TO RPT-IMAGE-PATH.
039200     MOVE WS-CDH-TUDO-X     TO RPT-CREATED.
039300     MOVE WS-IMG-RISCO      TO RPT-RISK-LEVEL.
039400     MOVE WS-IMG-ARMA       TO RPT-HAS-WEAPON.
039500     MOVE WS-PLACA-SELECIONADA TO RPT-PLATE-TEXT.
039600     IF RPT-PLATE-TEXT NOT = SPACES
039700         SET RPT-COM-VEICULO TO TRUE
039800     ELSE
039900         SET RPT-SEM-VEICULO TO TRUE.
040000     SET RPT-ST-PENDENTE    TO TRUE.
040100     SET RPT-SRC-CIDADAO    TO TRUE.
040200     MOVE WS-IMG-RESUMO     TO RPT-AI-SUMMARY.
040300     MOVE WS-MAX-CONF-ARMA  TO RPT-AI-CONF.
040400     WRITE REG-RPT.
040500     ADD 1 TO WS-CONT-ACEITOS.
040600 P50-GRAVA-MESTRE-FIM.
040700     EXIT.
040800 
040900*----------------------------------------------------------------
041000*    GRAVA A TRANSACAO REJEITADA COM O MOTIVO
041100*----------------------------------------------------------------
041200 P60-GRAVA-REJEITO.
041300     STRING "RPT "                         DELIMITED BY SIZE
041400            RPT-T-TYPE                      DELIMITED BY "  "
041500            " - "                           DELIMITED BY SIZE
041600            WS-MOTIVO-REJ                   DELIMITED BY "  "
041700            INTO REG-REJEITO.
041800     WRITE REG-REJEITO.
041900     ADD 1 TO WS-CONT-REJEIT.
042000 P60-GRAVA-REJEITO-FIM.
042100     EXIT.
042200 
042300*----------------------------------------------------------------
042400*    ANALISADOR DE TEXTO - TEXT-RISK-ANALYZER  (RESERVADO, NAO
042500*    CHAMADO PELA ENTRADA PRINCIPAL - VEJA O CABECALHO)
042600*----------------------------------------------------------------
042700 P70-ANALISA-TEXTO.
042800     MOVE WS-LD-USUARIO TO WS-TEXTO-NORM.
042900     INSPECT WS-TEXTO-NORM CONVERTING WS-ALFA-MAI TO WS-ALFA-MIN.
043000     INSPECT WS-TEXTO-NORM CONVERTING TAB-RSK-DE  TO TAB-RSK-PARA.
043100     MOVE "N" TO WS-TXT-TEM-ARMA WS-TXT-TEM-VEICULO
043200                 WS-TXT-TEM-SEQUESTRO WS-TXT-TEM-ROUBO
043300                 WS-TXT-TEM-VIOLENCIA.
043400 
043500     MOVE ZERO TO WS-RADICAL-ACHADO.
043600     PERFORM P72-PROCURA-RADICAL THRU P72-PROCURA-RADICAL-FIM
043700         VARYING IX-ARMA FROM 1 BY 1 UNTIL IX-ARMA > 9.
043800     IF WS-RADICAL-ACHADO > ZERO SET TXT-TEM-ARMA TO TRUE.
043900 
044000     MOVE ZERO TO WS-RADICAL-ACHADO.
044100     PERFORM P74-PROCURA-VEIC THRU P74-PROCURA-VEIC-FIM
044200         VARYING IX-VEIC FROM 1 BY 1 UNTIL IX-VEIC > 11.
044300     IF WS-RADICAL-ACHADO > ZERO SET TXT-TEM-VEICULO TO TRUE.
044400 
044500     MOVE ZERO TO WS-RADICAL-ACHADO.
044600     PERFORM P76-PROCURA-SEQU THRU P76-PROCURA-SEQU-FIM
044700         VARYING IX-SEQU FROM 1 BY 1 UNTIL IX-SEQU > 5.
044800     IF WS-RADICAL-ACHADO > ZERO SET TXT-TEM-SEQUESTRO TO TRUE.
044900 
045000     MOVE ZERO TO WS-RADICAL-ACHADO.
045100     PERFORM P78-PROCURA-ROBO THRU P78-PROCURA-ROBO-FIM
045200         VARYING IX-ROBO FROM 1 BY 1 UNTIL IX-ROBO > 11.
045300     IF WS-RADICAL-ACHADO > ZERO SET TXT-TEM-ROUBO TO TRUE.
045400 
045500     MOVE ZERO TO WS-RADICAL-ACHADO.
045600     PERFORM P79-PROCURA-VIOL THRU P79-PROCURA-VIOL-FIM
045700         VARYING IX-VIOL FROM 1 BY 1 UNTIL IX-VIOL > 7.
045800     IF WS-RADICAL-ACHADO > ZERO SET TXT-TEM-VIOLENCIA TO TRUE.
045900 
046000     IF TXT-TEM-ARMA MOVE "Y" TO WS-TXT-ARMA
046100                ELSE MOVE "N" TO WS-TXT-ARMA.
046200     IF TXT-TEM-VEICULO MOVE "Y" TO WS-TXT-VEICULO
046300                   ELSE MOVE "N" TO WS-TXT-VEICULO.
046400 
046500     IF TXT-TEM-ARMA AND TXT-TEM-VEICULO
046600         MOVE "ALTO" TO WS-TXT-RISCO
046700     ELSE
046800       IF TXT-TEM-ARMA AND
046900             (TXT-TEM-ROUBO OR TXT-TEM-VIOLENCIA
047000                             OR TXT-TEM-SEQUESTRO)
047100         MOVE "ALTO" TO WS-TXT-RISCO
047200       ELSE
047300         IF TXT-TEM-SEQUESTRO
047400             MOVE "ALTO" TO WS-TXT-RISCO
047500         ELSE
047600           IF TXT-TEM-ROUBO OR TXT-TEM-VIOLENCIA
047700               MOVE "MEDIO" TO WS-TXT-RISCO
047800           ELSE
047900               MOVE "BAJO" TO WS-TXT-RISCO.
048000 
048100     IF WS-TXT-RISCO = "ALTO"
048200         MOVE 0.80 TO WS-TXT-CONF
048300         MOVE "Texto indica posible situacion de ALTO riesgo (ar
048400-        "ma/secuestro/robo grave)."
048500              TO WS-TXT-RESUMO
048600     ELSE
048700       IF WS-TXT-RISCO = "MEDIO"
048800         MOVE 0.65 TO WS-TXT-CONF
048900         MOVE "Texto indica incidente relevante, riesgo MEDIO (r
049000-        "obo/violencia sin arma clara)."
049100              TO WS-TXT-RESUMO
049200       ELSE
049300         MOVE 0.45 TO WS-TXT-CONF
049400         MOVE "Texto sin indicadores claros de violencia grave (
049500-        "riesgo BAJO)."
049600              TO WS-TXT-RESUMO.
049700 P70-ANALISA-TEXTO-FIM.
049800     EXIT.
049900 
050000 P72-PROCURA-RADICAL.
050100     IF WS-RADICAL-ACHADO = ZERO
050200         MOVE SPACES TO WS-GENLEN-CAMPO
050300         MOVE TAB-RSK-ARMA-ITEM (IX-ARMA) TO WS-GENLEN-CAMPO
050400         PERFORM P71-CALCULA-TAM THRU P71-CALCULA-TAM-FIM
050500         INSPECT WS-TEXTO-NORM TALLYING WS-RADICAL-ACHADO
050600             FOR ALL WS-GENLEN-CAMPO (1:WS-GENLEN-TAM).
050700 P72-PROCURA-RADICAL-FIM.
050800     EXIT.
050900 
051000 P74-PROCURA-VEIC.
051100     IF WS-RADICAL-ACHADO = ZERO
051200         MOVE SPACES TO WS-GENLEN-CAMPO
051300         MOVE TAB-RSK-VEIC-ITEM (IX-VEIC) TO WS-GENLEN-CAMPO
051400         PERFORM P71-CALCULA-TAM THRU P71-CALCULA-TAM-FIM
051500         INSPECT WS-TEXTO-NORM TALLYING WS-RADICAL-ACHADO
051600             FOR ALL WS-GENLEN-CAMPO (1:WS-GENLEN-TAM).
051700 P74-PROCURA-VEIC-FIM.
051800     EXIT.
051900 
052000 P76-PROCURA-SEQU.
052100     IF WS-RADICAL-ACHADO = ZERO
052200         MOVE SPACES TO WS-GENLEN-CAMPO
052300         MOVE TAB-RSK-SEQU-ITEM (IX-SEQU) TO WS-GENLEN-CAMPO
052400         PERFORM P71-CALCULA-TAM THRU P71-CALCULA-TAM-FIM
052500         INSPECT WS-TEXTO-NORM TALLYING WS-RADICAL-ACHADO
052600             FOR ALL WS-GENLEN-CAMPO (1:WS-GENLEN-TAM).
052700 P76-PROCURA-SEQU-FIM.
052800     EXIT.
052900 
053000 P78-PROCURA-ROBO.
053100     IF WS-RADICAL-ACHADO = ZERO
053200         MOVE SPACES TO WS-GENLEN-CAMPO
053300         MOVE TAB-RSK-ROBO-ITEM (IX-ROBO) TO WS-GENLEN-CAMPO
053400         PERFORM P71-CALCULA-TAM THRU P71-CALCULA-TAM-FIM
053500         INSPECT WS-TEXTO-NORM TALLYING WS-RADICAL-ACHADO
053600             FOR ALL WS-GENLEN-CAMPO (1:WS-GENLEN-TAM).
053700 P78-PROCURA-ROBO-FIM.
053800     EXIT.
053900 
054000 P79-PROCURA-VIOL.
054100     IF WS-RADICAL-ACHADO = ZERO
054200         MOVE SPACES TO WS-GENLEN-CAMPO
054300         MOVE TAB-RSK-VIOL-ITEM (IX-VIOL) TO WS-GENLEN-CAMPO
054400         PERFORM P71-CALCULA-TAM THRU P71-CALCULA-TAM-FIM
054500         INSPECT WS-TEXTO-NORM TALLYING WS-RADICAL-ACHADO
054600             FOR ALL WS-GENLEN-CAMPO (1:WS-GENLEN-TAM).
054700 P79-PROCURA-VIOL-FIM.
054800     EXIT.
054900 
055000*----------------------------------------------------------------
055100*    CALCULA O TAMANHO SIGNIFICATIVO (SEM BRANCOS A DIREITA) DO
055200*    RADICAL EM WS-GENLEN-CAMPO, PARA USAR COM REFERENCE
055300*    MODIFICATION NO INSPECT ACIMA (NAO HA FUNCTION TRIM NESTE
055400*    COMPILADOR)
055500*----------------------------------------------------------------
055600 P71-CALCULA-TAM.
055700     MOVE 30 TO WS-GENLEN-TAM.
055800     PERFORM P71-CALCULA-TAM-LOOP THRU P71-CALCULA-TAM-LOOP-FIM
055900         UNTIL WS-GENLEN-TAM = 0
056000            OR WS-GENLEN-CAMPO (WS-GENLEN-TAM:1) NOT = SPACE.
056100 P71-CALCULA-TAM-FIM.
056200     EXIT.
056300 
056400 P71-CALCULA-TAM-LOOP.
056500     SUBTRACT 1 FROM WS-GENLEN-TAM.
056600 P71-CALCULA-TAM-LOOP-FIM.
056700     EXIT.
056800 
056900*----------------------------------------------------------------
057000*    FIM DE LOTE - IMPRIME CONTAGEM DE ACEITOS/REJEITADOS
057100*----------------------------------------------------------------
057200 P90-ENCERRA.
057300     DISPLAY "ALRT01 - ENTRADA DE DENUNCIAS - FIM DE LOTE".
057400     DISPLAY "ACEITOS  : " WS-CONT-ACEITOS.
057500     DISPLAY "REJEITOS : " WS-CONT-REJEIT.
057600     CLOSE REPORT-TRANS REPORT-MASTER REJECT-OUT.
057700 P90-ENCERRA-FIM.
057800     EXIT.
057900 
058000 P99-FIM.
058100     STOP RUN.
