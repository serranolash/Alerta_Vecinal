000100*================================================================
000200*   PAN-MASTR.CPY
000300*
000400*   REGISTRO MESTRE DE ACIONAMENTO DE BOTAO DE PANICO - "REG-PAN"
000500*
000600*   GRAVADO PELO ALRT02 SEMPRE QUE UMA OCORRENCIA DE ORIGEM
000700*   "PANICO" E GRAVADA NO MESTRE DE OCORRENCIAS (REG-RPT).  E O
000800*   DETALHE DO ACIONAMENTO (MODO, SE HOUVE COACAO, USUARIO).
000900*
001000*   COPIADO POR : ALRT02
001100*
001200*   HISTORICO DESTE LAYOUT
001300*   03/05/91  RFM  CRIACAO DO LAYOUT
001400*   22/02/99  RFM  AMPLIADO O CAMPO DE DATA PARA ANO COM 4 DIGITOS
001500*================================================================
001600 
001700 01  REG-PAN.
001800 
001900*    NUMERO SEQUENCIAL DO ACIONAMENTO
002000     03  PAN-ID              PIC 9(06).
002100 
002200*    OCORRENCIA (REG-RPT) GERADA POR ESTE ACIONAMENTO
002300     03  PAN-REPORT-ID       PIC 9(06).
002400 
002500*    USUARIO QUE ACIONOU - ZERO QUANDO NAO IDENTIFICADO
002600     03  PAN-USER-ID         PIC 9(06).
002700 
002800*    MODO DO ACIONAMENTO - NORMAL OU SILENCIOSO
002900     03  PAN-MODE            PIC X(10).
003000         88  PAN-MD-NORMAL       VALUE "NORMAL".
003100         88  PAN-MD-SILENT       VALUE "SILENT".
003200 
003300*    INDICADOR DE COACAO NO MOMENTO DO ACIONAMENTO
003400     03  PAN-UNDER-DURESS    PIC X(01).
003500         88  PAN-COACCAO         VALUE "Y".
003600         88  PAN-SEM-COACCAO     VALUE "N".
003700 
003800*    VISAO ALFA/NUMERICA CONJUNTA DO MODO + COACAO, USADA NA
003900*    TRIAGEM RAPIDA DO ALRT02 (EVITA DOIS TESTES SEPARADOS)
004000     03  PAN-SITUACAO-R REDEFINES PAN-UNDER-DURESS.
004100         05  FILLER          PIC X(01).
004200 
004300*    DATA/HORA DE CRIACAO - COPIADA DA OCORRENCIA ASSOCIADA
004400     03  PAN-CREATED         PIC X(19).
004500     03  PAN-CREATED-R REDEFINES PAN-CREATED.
004600         05  PAN-CR-ANO      PIC X(04).
004700         05  FILLER          PIC X(01).
004800         05  PAN-CR-MES      PIC X(02).
004900         05  FILLER          PIC X(01).
005000         05  PAN-CR-DIA      PIC X(02).
005100         05  FILLER          PIC X(08).
005200 
005300*    RESERVA PARA EXPANSAO DO LAYOUT
005400     03  FILLER              PIC X(20).
