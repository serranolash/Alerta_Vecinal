000100*================================================================
000200*   RPT-MASTR.CPY
000300*
000400*   REGISTRO MESTRE DE OCORRENCIAS DO CIDADAO  -  "REG-RPT"
000500*
000600*   UM REGISTRO POR DENUNCIA/OCORRENCIA RECEBIDA DO APLICATIVO
000700*   DO VIZINHO (BOTAO DE PANICO OU FORMULARIO DE DENUNCIA).  O
000800*   REGISTRO E GRAVADO PELO ALRT01 (ENTRADA DE DENUNCIA) E PELO
000900*   ALRT02 (ENTRADA DE PANICO) E E LIDO POR TODOS OS PROGRAMAS
001000*   QUE CONSULTAM, LISTAM OU ALTERAM O STATUS DE UMA OCORRENCIA.
001100*
001200*   COPIADO POR : ALRT01 ALRT02 ALRT03 ALRT04 ALRT05 ALRT08 ALRT09
001300*
001400*   HISTORICO DESTE LAYOUT
001500*   09/04/89  RFM  CRIACAO DO LAYOUT PARA A 1A. VERSAO DO SISTEMA
001600*   17/11/92  RFM  INCLUIDOS OS CAMPOS DE PLACA E VEICULO
001700*   22/02/99  RFM  AMPLIADO O CAMPO DE DATA PARA ANO COM 4 DIGITOS
001800*================================================================
001900 
002000 01  REG-RPT.
002100 
002200*--------------------------------------------------------------*
002300*    NUMERO SEQUENCIAL DA OCORRENCIA - ATRIBUIDO PELO ALRT01/02 *
002400*--------------------------------------------------------------*
002500     03  RPT-ID              PIC 9(06).
002600 
002700*--------------------------------------------------------------*
002800*    TIPO DA OCORRENCIA  (EMERGENCIA / PANICO)                  *
002900*    QUANDO O CIDADAO NAO INFORMA, FICA EMERGENCIA POR DEFEITO  *
003000*--------------------------------------------------------------*
003100     03  RPT-TYPE            PIC X(20).
003200 
003300*--------------------------------------------------------------*
003400*    DESCRICAO DIGITADA PELO CIDADAO, SEGUIDA DA LINHA DE       *
003500*    ANALISE MONTADA PELO ANALISADOR DE TEXTO/IMAGEM (ALRT01)   *
003600*--------------------------------------------------------------*
003700     03  RPT-DESC            PIC X(200).
003800 
003900*--------------------------------------------------------------*
004000*    COORDENADAS GEOGRAFICAS DO LOCAL DA OCORRENCIA             *
004100*--------------------------------------------------------------*
004200     03  RPT-LAT             PIC S9(03)V9(06).
004300     03  RPT-LON             PIC S9(03)V9(06).
004400 
004500*    VISAO ALTERNATIVA DAS COORDENADAS PARA IMPRESSAO EM RELATO-
004600*    RIOS (SINAL SEPARADO, SEM O PONTO DECIMAL IMPLICITO)
004700     03  RPT-COORD-R REDEFINES RPT-LON.
004800         05  FILLER          PIC X(10).
004900 
005000*--------------------------------------------------------------*
005100*    CAMINHO DO ARQUIVO DE EVIDENCIA (FOTO) - BRANCOS SE NAO HA *
005200*--------------------------------------------------------------*
005300     03  RPT-IMAGE-PATH      PIC X(60).
005400 
005500*--------------------------------------------------------------*
005600*    DATA/HORA DE ABERTURA DA OCORRENCIA  AAAA-MM-DD HH:MM:SS   *
005700*--------------------------------------------------------------*
005800     03  RPT-CREATED         PIC X(19).
005900 
006000*    VISAO QUEBRADA DA DATA-HORA PARA CALCULOS DE JANELA DE 30
006100*    DIAS (HSEQ) E PARA ORDENACAO DE LISTAGENS "MAIS RECENTE"
006200     03  RPT-CREATED-R REDEFINES RPT-CREATED.
006300         05  RPT-CR-ANO      PIC X(04).
006400         05  FILLER          PIC X(01).
006500         05  RPT-CR-MES      PIC X(02).
006600         05  FILLER          PIC X(01).
006700         05  RPT-CR-DIA      PIC X(02).
006800         05  FILLER          PIC X(01).
006900         05  RPT-CR-HORA     PIC X(02).
007000         05  FILLER          PIC X(01).
007100         05  RPT-CR-MIN      PIC X(02).
007200         05  FILLER          PIC X(01).
007300         05  RPT-CR-SEG      PIC X(02).
007400 
007500*--------------------------------------------------------------*
007600*    NIVEL DE RISCO ATRIBUIDO PELO ANALISADOR - ALRT01          *
007700*--------------------------------------------------------------*
007800     03  RPT-RISK-LEVEL      PIC X(10).
007900         88  RPT-RISCO-BAJO      VALUE "BAJO".
008000         88  RPT-RISCO-MEDIO     VALUE "MEDIO".
008100         88  RPT-RISCO-ALTO      VALUE "ALTO".
008200         88  RPT-RISCO-DESCONH   VALUE "DESCONOCIDO".
008300 
008400*--------------------------------------------------------------*
008500*    INDICADORES  S/N  DE ARMA E DE VEICULO NA OCORRENCIA       *
008600*--------------------------------------------------------------*
008700     03  RPT-HAS-WEAPON      PIC X(01).
008800         88  RPT-COM-ARMA        VALUE "Y".
008900         88  RPT-SEM-ARMA        VALUE "N".
009000     03  RPT-HAS-VEHICLE     PIC X(01).
009100         88  RPT-COM-VEICULO     VALUE "Y".
009200         88  RPT-SEM-VEICULO     VALUE "N".
009300 
009400*--------------------------------------------------------------*
009500*    PLACA DO VEICULO (SE LIDA) - SEMPRE GRAVADA EM MAIUSCULAS  *
009600*--------------------------------------------------------------*
009700     03  RPT-PLATE-TEXT      PIC X(10).
009800 
009900*--------------------------------------------------------------*
010000*    SITUACAO DA OCORRENCIA NO FLUXO DE TRIAGEM                *
010100*--------------------------------------------------------------*
010200     03  RPT-STATUS          PIC X(12).
010300         88  RPT-ST-PENDENTE     VALUE "PENDIENTE".
010400         88  RPT-ST-VERIFICADO   VALUE "VERIFICADO".
010500         88  RPT-ST-FALSO        VALUE "FALSO".
010600 
010700*--------------------------------------------------------------*
010800*    ORIGEM DA OCORRENCIA  (CIUDADANO / PANICO)                 *
010900*--------------------------------------------------------------*
011000     03  RPT-SOURCE          PIC X(10).
011100         88  RPT-SRC-CIDADAO     VALUE "CIUDADANO".
011200         88  RPT-SRC-PANICO      VALUE "PANICO".
011300 
011400*--------------------------------------------------------------*
011500*    RESUMO DE ANALISE (TEXTO/IMAGEM/PLACA) MONTADO PELO ALRT01 *
011600*--------------------------------------------------------------*
011700     03  RPT-AI-SUMMARY      PIC X(120).
011800 
011900*--------------------------------------------------------------*
012000*    GRAU DE CONFIANCA DA ANALISE - 0,00 A 1,00                *
012100*--------------------------------------------------------------*
012200     03  RPT-AI-CONF         PIC 9V99.
012300 
012400*    RESERVA PARA EXPANSAO FUTURA DO LAYOUT SEM QUEBRAR OS
012500*    PROGRAMAS JA GRAVADOS EM DISCO (NAO USAR SEM AMPLIAR O
012600*    TAMANHO DO REGISTRO E RECONVERTER O MESTRE EXISTENTE)
012700     03  FILLER              PIC X(25).
