000100*================================================================
000200*   RSK-WORD.CPY
000300*
000400*   TABELAS DE RADICAIS DE PALAVRAS-CHAVE PARA O ANALISADOR DE
000500*   TEXTO DE RISCO (TEXT-RISK-ANALYZER).  O TEXTO DA DENUNCIA,
000600*   JA NORMALIZADO (MINUSCULAS, SEM ACENTO), E VARRIDO PROCURAN-
000700*   DO CADA RADICAL COMO SUBSTRING.  AS TABELAS SAO CARREGADAS
000800*   POR VALUE NA PROPRIA COPY - NAO HA ARQUIVO DE PARAMETROS.
000900*
001000*   COPIADO POR : ALRT01
001100*
001200*   HISTORICO DESTE LAYOUT
001300*   30/03/99  RFM  CRIACAO DAS TABELAS DE ARMA E VEICULO
001400*   14/05/99  RFM  INCLUIDOS OS RADICAIS DE SEQUESTRO E ROUBO
001500*   19/07/01  JCS  INCLUIDOS OS RADICAIS DE VIOLENCIA
001550*   12/03/14  DFS  RADICAIS PASSADOS PARA MINUSCULA - NAO CASAVAM
001560*                  COM O TEXTO JA NORMALIZADO PELO ALRT01 (A1401)
001600*================================================================
001700 
001800*--------------------------------------------------------------*
001900*   RADICAIS QUE INDICAM PRESENCA DE ARMA NO TEXTO              *
002000*--------------------------------------------------------------*
002100 01  TAB-RSK-ARMA-L.
002200     05  FILLER              PIC X(14) VALUE "arma".
002300     05  FILLER              PIC X(14) VALUE "pistola".
002400     05  FILLER              PIC X(14) VALUE "revolver".
002500     05  FILLER              PIC X(14) VALUE "revolv".
002600     05  FILLER              PIC X(14) VALUE "cuchill".
002700     05  FILLER              PIC X(14) VALUE "tiro".
002800     05  FILLER              PIC X(14) VALUE "dispar".
002900     05  FILLER              PIC X(14) VALUE "fusil".
003000     05  FILLER              PIC X(14) VALUE "escopet".
003100 01  TAB-RSK-ARMA REDEFINES TAB-RSK-ARMA-L.
003200     05  TAB-RSK-ARMA-ITEM   PIC X(14) OCCURS 9 TIMES
003300                             INDEXED BY IX-ARMA.
003400 
003500*--------------------------------------------------------------*
003600*   RADICAIS QUE INDICAM PRESENCA DE VEICULO NO TEXTO           *
003700*--------------------------------------------------------------*
003800 01  TAB-RSK-VEIC-L.
003900     05  FILLER              PIC X(14) VALUE "auto".
004000     05  FILLER              PIC X(14) VALUE "moto".
004100     05  FILLER              PIC X(14) VALUE "camionet".
004200     05  FILLER              PIC X(14) VALUE "vehicul".
004300     05  FILLER              PIC X(14) VALUE "coche".
004400     05  FILLER              PIC X(14) VALUE "taxi".
004500     05  FILLER              PIC X(14) VALUE "remis".
004600     05  FILLER              PIC X(14) VALUE "camion".
004700     05  FILLER              PIC X(14) VALUE "furgon".
004800     05  FILLER              PIC X(14) VALUE "pick up".
004900     05  FILLER              PIC X(14) VALUE "pickup".
005000 01  TAB-RSK-VEIC REDEFINES TAB-RSK-VEIC-L.
005100     05  TAB-RSK-VEIC-ITEM   PIC X(14) OCCURS 11 TIMES
005200                             INDEXED BY IX-VEIC.
005300 
005400*--------------------------------------------------------------*
005500*   RADICAIS QUE INDICAM SEQUESTRO NO TEXTO                     *
005600*--------------------------------------------------------------*
005700 01  TAB-RSK-SEQU-L.
005800     05  FILLER              PIC X(26) VALUE "secuest".
005900     05  FILLER              PIC X(26) VALUE "rapt".
006000     05  FILLER              PIC X(26) VALUE "privacion de la libertad".
006200     05  FILLER              PIC X(26) VALUE "levantar".
006300     05  FILLER              PIC X(26) VALUE "levantaron".
006400 01  TAB-RSK-SEQU REDEFINES TAB-RSK-SEQU-L.
006500     05  TAB-RSK-SEQU-ITEM   PIC X(26) OCCURS 5 TIMES
006600                             INDEXED BY IX-SEQU.
006700 
006800*--------------------------------------------------------------*
006900*   RADICAIS QUE INDICAM ROUBO NO TEXTO                         *
007000*--------------------------------------------------------------*
007100 01  TAB-RSK-ROBO-L.
007200     05  FILLER              PIC X(14) VALUE "robo".
007300     05  FILLER              PIC X(14) VALUE "robar".
007400     05  FILLER              PIC X(14) VALUE "robaron".
007500     05  FILLER              PIC X(14) VALUE "rob".
007600     05  FILLER              PIC X(14) VALUE "afano".
007700     05  FILLER              PIC X(14) VALUE "choreo".
007800     05  FILLER              PIC X(14) VALUE "chorro".
007900     05  FILLER              PIC X(14) VALUE "asalto".
008000     05  FILLER              PIC X(14) VALUE "asalt".
008100     05  FILLER              PIC X(14) VALUE "hurto".
008200     05  FILLER              PIC X(14) VALUE "arrebato".
008300 01  TAB-RSK-ROBO REDEFINES TAB-RSK-ROBO-L.
008400     05  TAB-RSK-ROBO-ITEM   PIC X(14) OCCURS 11 TIMES
008500                             INDEXED BY IX-ROBO.
008600 
008700*--------------------------------------------------------------*
008800*   RADICAIS QUE INDICAM VIOLENCIA NO TEXTO                     *
008900*--------------------------------------------------------------*
009000 01  TAB-RSK-VIOL-L.
009100     05  FILLER              PIC X(14) VALUE "violenc".
009200     05  FILLER              PIC X(14) VALUE "golpe".
009300     05  FILLER              PIC X(14) VALUE "golp".
009400     05  FILLER              PIC X(14) VALUE "pelea".
009500     05  FILLER              PIC X(14) VALUE "agres".
009600     05  FILLER              PIC X(14) VALUE "discut".
009700     05  FILLER              PIC X(14) VALUE "ataque".
009800 01  TAB-RSK-VIOL REDEFINES TAB-RSK-VIOL-L.
009900     05  TAB-RSK-VIOL-ITEM   PIC X(14) OCCURS 7 TIMES
010000                             INDEXED BY IX-VIOL.
010100 
010200*--------------------------------------------------------------*
010300*   TABELA DE DE-PARA PARA REMOCAO DE ACENTOS NA NORMALIZACAO   *
010400*   USADA COM INSPECT ... CONVERTING PELO ALRT01.  O "ENHE" NAO *
010500*   E CONVERTIDO (PERMANECE "N" COM TIL PARA FINS DE COMPARACAO)*
010600*--------------------------------------------------------------*
010700 01  TAB-RSK-DE              PIC X(10) VALUE "ÁÉÍÓÚáéíóú".
010800*    AMBAS AS METADES MAPEIAM PARA MINUSCULA: O INSPECT DE
010850*    CAIXA (WS-ALFA-MAI/MIN) RODA ANTES DESTE E NAO ENXERGA
010870*    LETRA ACENTUADA, ENTAO UMA PALAVRA COMO "SECUESTRO" COM
010880*    A VOGAL ACENTUADA MAIUSCULA CHEGA AQUI AINDA EM MAIUSCULA
010900 01  TAB-RSK-PARA            PIC X(10) VALUE "aeiouaeiou".
