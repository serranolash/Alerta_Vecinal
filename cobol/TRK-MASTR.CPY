000100*================================================================
000200*   TRK-MASTR.CPY
000300*
000400*   REGISTRO MESTRE DE PONTOS DE RASTREO DO CIDADAO - "REG-TRK"
000500*
000600*   CADA REGISTRO E UM PONTO DE POSICAO ENVIADO PELO APLICATIVO
000700*   ENQUANTO O CIDADAO ESTA SENDO ACOMPANHADO APOS UMA DENUNCIA
000800*   OU UM ACIONAMENTO DE PANICO.  GRAVADO PELO ALRT03 NA ENTRADA
000900*   DE RASTREO; A LISTAGEM DE UMA OCORRENCIA SAI EM ORDEM
001000*   CRESCENTE DE DATA/HORA DE CRIACAO (TRK-CREATED).
001100*
001200*   COPIADO POR : ALRT03
001300*
001400*   HISTORICO DESTE LAYOUT
001500*   14/08/90  RFM  CRIACAO DO LAYOUT
001600*   22/02/99  RFM  AMPLIADO O CAMPO DE DATA PARA ANO COM 4 DIGITOS
001700*================================================================
001800 
001900 01  REG-TRK.
002000 
002100*    NUMERO SEQUENCIAL DO PONTO DE RASTREO
002200     03  TRK-ID              PIC 9(06).
002300 
002400*    OCORRENCIA (REG-RPT) A QUE ESTE PONTO PERTENCE
002500     03  TRK-REPORT-ID       PIC 9(06).
002600 
002700*    COORDENADAS DO PONTO
002800     03  TRK-LAT             PIC S9(03)V9(06).
002900     03  TRK-LON             PIC S9(03)V9(06).
003000 
003100*    VISAO NUMERICA SEM SINAL DAS COORDENADAS, USADA PELO
003200*    ALRT03 QUANDO MONTA A LISTAGEM EM ORDEM DE CHEGADA
003300     03  TRK-COORD-N REDEFINES TRK-LON.
003400         05  FILLER          PIC X(10).
003500 
003600*    DATA/HORA DE CRIACAO DO PONTO  AAAA-MM-DD HH:MM:SS
003700     03  TRK-CREATED         PIC X(19).
003800     03  TRK-CREATED-R REDEFINES TRK-CREATED.
003900         05  TRK-CR-ANO      PIC X(04).
004000         05  FILLER          PIC X(01).
004100         05  TRK-CR-MES      PIC X(02).
004200         05  FILLER          PIC X(01).
004300         05  TRK-CR-DIA      PIC X(02).
004400         05  FILLER          PIC X(08).
004500 
004600*    RESERVA PARA EXPANSAO DO LAYOUT
004700     03  FILLER              PIC X(20).
