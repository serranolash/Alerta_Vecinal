000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT08.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  09/10/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CENTRAL DE MONITORAMENTO.
000800 
000900*================================================================
001000*   ALRT08  -  MUDANCA DE SITUACAO DA OCORRENCIA (STATUS-CHANGE)
001100*
001200*   LE TRANSACOES DE MUDANCA DE SITUACAO (STATUS-TRANS).  PARA
001300*   CADA UMA, CONFERE SE A NOVA SITUACAO PEDIDA E UMA DAS
001400*   VALIDAS (PENDIENTE/VERIFICADO/FALSO) E SE A OCORRENCIA
001500*   REFERENCIADA EXISTE NO MESTRE GERAL (REPORT-MASTER); SE
001600*   AMBAS AS CONFERENCIAS PASSAREM, REGRAVA O REGISTRO COM A
001700*   NOVA SITUACAO.  CASO CONTRARIO, REJEITA A TRANSACAO.
001800*
001900*   HISTORICO DE ALTERACOES
002000*   09/10/90  RFM  VERSAO INICIAL                                 A9001   
002100*   17/04/92  RFM  INCLUIDA A CONFERENCIA DA SITUACAO PEDIDA      A9201   
002200*                  ANTES DE REGRAVAR (EVITA SITUACAO INVALIDA)    A9201   
002300*   22/11/99  RFM  AJUSTE Y2K - CARIMBO DE DATA/HORA COM ANO DE   A9901   
002400*                  4 DIGITOS                                      A9901   
002500*   19/07/01  JCS  INCLUIDA A CONTAGEM DE ACEITOS E REJEITADOS    A0101   
002600*================================================================
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
003200     UPSI-0 ON  STATUS IS WS-UPSI-DETALHE-ON
003300            OFF STATUS IS WS-UPSI-DETALHE-OFF.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT STATUS-TRANS   ASSIGN TO DISK
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS  IS FS-TRAN.
004000 
004100     SELECT REPORT-MASTER  ASSIGN TO DISK
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS  IS FS-MSTR.
004400 
004500     SELECT REJECT-OUT     ASSIGN TO DISK
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-REJ.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  STATUS-TRANS          LABEL RECORD IS STANDARD
005200                            VALUE OF FILE-ID IS "STACTRAN.DAT".
005300 01  REG-STA-TRAN.
005400     03  STA-T-REPORT-ID   PIC 9(06).
005500     03  STA-T-NEW-STATUS  PIC X(12).
005600     03  FILLER            PIC X(20).
005700 
005800 FD  REPORT-MASTER         LABEL RECORD IS STANDARD
005900                            VALUE OF FILE-ID IS "RPTMSTR.DAT".
006000 COPY RPT-MASTR.
006100 
006200 FD  REJECT-OUT            LABEL RECORD IS STANDARD
006300                            VALUE OF FILE-ID IS "STAREJ.DAT".
006400 01  REG-REJEITO           PIC X(120).
006500 
006600***********************************
006700 WORKING-STORAGE SECTION.
006800 77  FS-TRAN               PIC XX.
006900 77  FS-MSTR               PIC XX.
007000 77  FS-REJ                PIC XX.
007100 77  WS-UPSI-DETALHE-ON    PIC X VALUE "N".
007200 77  WS-UPSI-DETALHE-OFF   PIC X VALUE "N".
007300 77  WS-CONT-ACEITOS       PIC 9(05) COMP VALUE ZERO.
007400 77  WS-CONT-REJEIT        PIC 9(05) COMP VALUE ZERO.
007500 
007600 77  WS-STATUS-VALIDO      PIC X VALUE "N".
007700     88  STATUS-VALIDO         VALUE "Y".
007800 01  WS-NOVA-SITUACAO.
007900     03  WS-NOVA-SIT-VALOR PIC X(12).
008000         88  WS-SIT-PENDIENTE  VALUE "PENDIENTE".
008100         88  WS-SIT-VERIFICADO VALUE "VERIFICADO".
008200         88  WS-SIT-FALSO      VALUE "FALSO".
008220     03  FILLER            PIC X(01).
008300
008400 77  WS-OCORRENCIA-ACHADA  PIC X VALUE "N".
008500     88  OCORRENCIA-ACHADA     VALUE "Y".
008600 77  WS-MOTIVO-REJ         PIC X(40).
008700 
008800 77  WS-DATA-AAMMDD        PIC 9(06).
008900 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
009000     03  WS-AAMMDD-AA      PIC 99.
009100     03  WS-AAMMDD-MM      PIC 99.
009200     03  WS-AAMMDD-DD      PIC 99.
009300 01  WS-DATA-SISTEMA.
009400     03  WS-DT-ANO         PIC 9(04).
009500     03  WS-DT-MES         PIC 9(02).
009600     03  WS-DT-DIA         PIC 9(02).
009650     03  FILLER            PIC X(01).
009700 77  WS-HORA-SISTEMA       PIC 9(08).
009800 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
009900     03  WS-HR-HH          PIC 9(02).
010000     03  WS-HR-MM          PIC 9(02).
010100     03  WS-HR-SS          PIC 9(02).
010200     03  WS-HR-CENT        PIC 9(02).
010300 01  WS-CARIMBO-DATA-HORA.
010400     03  WS-CDH-ANO        PIC 9(04).
010500     03  WS-CDH-TRACO1     PIC X VALUE "-".
010600     03  WS-CDH-MES        PIC 9(02).
010700     03  WS-CDH-TRACO2     PIC X VALUE "-".
010800     03  WS-CDH-DIA        PIC 9(02).
010900     03  WS-CDH-ESPACO     PIC X VALUE SPACE.
011000     03  WS-CDH-HH         PIC 9(02).
011100     03  WS-CDH-DPT1       PIC X VALUE ":".
011200     03  WS-CDH-MM         PIC 9(02).
011300     03  WS-CDH-DPT2       PIC X VALUE ":".
011400     03  WS-CDH-SS         PIC 9(02).
011500 01  WS-CARIMBO-DATA-HORA-X REDEFINES WS-CARIMBO-DATA-HORA.
011600     03  WS-CDH-TUDO-X     PIC X(19).
011700 
011800***********************************
011900 PROCEDURE DIVISION.
012000 
012100 P00-INICIO.
012200     OPEN INPUT  STATUS-TRANS.
012300     OPEN OUTPUT REJECT-OUT.
012400     OPEN I-O    REPORT-MASTER.
012500     IF FS-MSTR = "35"
012600         CLOSE REPORT-MASTER
012700         OPEN OUTPUT REPORT-MASTER
012800         CLOSE REPORT-MASTER
012900         OPEN I-O REPORT-MASTER.
013000 
013100     ACCEPT WS-DATA-AAMMDD FROM DATE.
013200     ACCEPT WS-HORA-SISTEMA FROM TIME.
013300     IF WS-AAMMDD-AA < 50
013400         COMPUTE WS-DT-ANO = 2000 + WS-AAMMDD-AA
013500     ELSE
013600         COMPUTE WS-DT-ANO = 1900 + WS-AAMMDD-AA.
013700     MOVE WS-AAMMDD-MM TO WS-DT-MES.
013800     MOVE WS-AAMMDD-DD TO WS-DT-DIA.
013900     MOVE WS-DT-ANO    TO WS-CDH-ANO.
014000     MOVE WS-DT-MES    TO WS-CDH-MES.
014100     MOVE WS-DT-DIA    TO WS-CDH-DIA.
014200     MOVE WS-HR-HH     TO WS-CDH-HH.
014300     MOVE WS-HR-MM     TO WS-CDH-MM.
014400     MOVE WS-HR-SS     TO WS-CDH-SS.
014500 
014600 P10-LER-TRANSACAO.
014700     READ STATUS-TRANS
014800         AT END
014900             PERFORM P90-ENCERRA THRU P90-ENCERRA-FIM
015000             GO TO P99-FIM.
015100 
015200     MOVE STA-T-NEW-STATUS TO WS-NOVA-SIT-VALOR.
015300     MOVE "N" TO WS-STATUS-VALIDO.
015400     IF WS-SIT-PENDIENTE OR WS-SIT-VERIFICADO OR WS-SIT-FALSO
015500         MOVE "Y" TO WS-STATUS-VALIDO.
015600 
015700     IF NOT STATUS-VALIDO
015800         MOVE "SITUACAO PEDIDA INVALIDA" TO WS-MOTIVO-REJ
015900         PERFORM P60-GRAVA-REJEITO THRU P60-GRAVA-REJEITO-FIM
016000         GO TO P10-LER-TRANSACAO.
016100 
016200     PERFORM P20-PROCURA-E-REGRAVA
016300         THRU P20-PROCURA-E-REGRAVA-FIM.
016400 
016500     IF OCORRENCIA-ACHADA
016600         ADD 1 TO WS-CONT-ACEITOS
016700     ELSE
016800         MOVE "OCORRENCIA NAO ENCONTRADA" TO WS-MOTIVO-REJ
016900         PERFORM P60-GRAVA-REJEITO THRU P60-GRAVA-REJEITO-FIM.
017000     GO TO P10-LER-TRANSACAO.
017100 
017200*----------------------------------------------------------------
017300*    REVARRE O MESTRE GERAL DESDE O INICIO ATE ACHAR A OCORRENCIA
017400*    PEDIDA; SE ACHAR, REGRAVA A SITUACAO NOVA NO PROPRIO REGISTRO
017500*----------------------------------------------------------------
017600 P20-PROCURA-E-REGRAVA.
017700     MOVE "N" TO WS-OCORRENCIA-ACHADA.
017800     CLOSE REPORT-MASTER.
017900     OPEN I-O REPORT-MASTER.
018000 P22-LER-MESTRE.
018100     READ REPORT-MASTER
018200         AT END
018300             GO TO P20-PROCURA-E-REGRAVA-FIM.
018400     IF RPT-ID = STA-T-REPORT-ID
018500         MOVE WS-NOVA-SIT-VALOR TO RPT-STATUS
018600         REWRITE REG-RPT
018700         MOVE "Y" TO WS-OCORRENCIA-ACHADA
018800         GO TO P20-PROCURA-E-REGRAVA-FIM.
018900     GO TO P22-LER-MESTRE.
019000 P20-PROCURA-E-REGRAVA-FIM.
019100     EXIT.
019200 
019300 P60-GRAVA-REJEITO.
019400     MOVE SPACES TO REG-REJEITO.
019500     STRING WS-CDH-TUDO-X     DELIMITED BY SIZE
019600            " "               DELIMITED BY SIZE
019700            STA-T-REPORT-ID   DELIMITED BY SIZE
019800            " "               DELIMITED BY SIZE
019900            STA-T-NEW-STATUS  DELIMITED BY SIZE
020000            " "               DELIMITED BY SIZE
020100            WS-MOTIVO-REJ     DELIMITED BY SIZE
020200            INTO REG-REJEITO.
020300     WRITE REG-REJEITO.
020400     ADD 1 TO WS-CONT-REJEIT.
020500 P60-GRAVA-REJEITO-FIM.
020600     EXIT.
020700 
020800 P90-ENCERRA.
020900     DISPLAY "ALRT08 - MUDANCA DE SITUACAO - FIM DE LOTE".
021000     DISPLAY "ACEITOS   : " WS-CONT-ACEITOS.
021100     DISPLAY "REJEITADOS: " WS-CONT-REJEIT.
021200     CLOSE STATUS-TRANS REPORT-MASTER REJECT-OUT.
021300 P90-ENCERRA-FIM.
021400     EXIT.
021500 
021600 P99-FIM.
021700     STOP RUN.
