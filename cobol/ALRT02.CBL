000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT02.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  02/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA COMUNITARIA.
000800 
000900*================================================================
001000*   ALRT02  -  ENTRADA DE ACIONAMENTOS DE BOTAO DE PANICO
001100*
001200*   LE O ARQUIVO DE TRANSACOES DE PANICO (PANIC-TRANS). PARA
001300*   CADA ACIONAMENTO COM COORDENADA VALIDA, GRAVA UMA OCORRENCIA
001400*   NO MESTRE (REPORT-MASTER) COM RISCO FIXO ALTO, DESCRICAO
001500*   PADRAO E ORIGEM PANICO, E GRAVA O DETALHE DO ACIONAMENTO NO
001600*   MESTRE DE PANICO (PANIC-MASTER) LIGADO A OCORRENCIA GERADA.
001700*
001800*   HISTORICO DE ALTERACOES
001900*   02/05/91  RFM  VERSAO INICIAL                                 A9101   
002000*   03/09/92  RFM  INCLUIDA A VALIDACAO DE COORDENADAS E O        A9201   
002100*                  ARQUIVO DE REJEITADOS (MESMA ROTINA DO ALRT01) A9201   
002200*   22/11/99  RFM  AJUSTE Y2K - CARIMBO DE DATA/HORA COM ANO DE   A9901   
002300*                  4 DIGITOS, CALCULADO POR JANELA DE SECULO      A9901   
002400*   19/07/01  JCS  INCLUIDA A CONTAGEM DE ACEITOS/REJEITADOS NO   A0101   
002500*                  RELATORIO DE FIM DE LOTE                       A0101   
002600*   11/02/05  JCS  CORRIGIDO O DEFEITO DO MODO DE ACIONAMENTO     A0501   
002700*                  (FICAVA EM BRANCO EM VEZ DE "NORMAL")          A0501   
002800*================================================================
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
003400     UPSI-0 ON  STATUS IS WS-UPSI-DETALHE-ON
003500            OFF STATUS IS WS-UPSI-DETALHE-OFF.
003600 
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PANIC-TRANS   ASSIGN TO DISK
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS FS-TRAN.
004200 
004300     SELECT REPORT-MASTER ASSIGN TO DISK
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS FS-MSTR.
004600 
004700     SELECT PANIC-MASTER  ASSIGN TO DISK
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS FS-PMST.
005000 
005100     SELECT REJECT-OUT    ASSIGN TO DISK
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-REJE.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PANIC-TRANS          LABEL RECORD IS STANDARD
005800                           VALUE OF FILE-ID IS "PANCTRAN.DAT".
005900 01  REG-PAN-TRAN.
006000     03  PAN-T-LAT        PIC S9(03)V9(06)
006100                           SIGN LEADING SEPARATE CHARACTER.
006200     03  PAN-T-LON        PIC S9(03)V9(06)
006300                           SIGN LEADING SEPARATE CHARACTER.
006400     03  PAN-T-MODE       PIC X(10).
006500     03  PAN-T-DURESS     PIC X(01).
006600     03  PAN-T-USER-ID    PIC 9(06).
006700     03  FILLER           PIC X(10).
006800 
006900 FD  REPORT-MASTER        LABEL RECORD IS STANDARD
007000                           VALUE OF FILE-ID IS "RPTMSTR.DAT".
007100 COPY RPT-MASTR.
007200 
007300 FD  PANIC-MASTER         LABEL RECORD IS STANDARD
007400                           VALUE OF FILE-ID IS "PANMSTR.DAT".
007500 COPY PAN-MASTR.
007600 
007700 FD  REJECT-OUT           LABEL RECORD IS OMITTED.
007800 01  REG-REJEITO          PIC X(120).
007900 
008000***********************************
008100 WORKING-STORAGE SECTION.
008200 77  FS-TRAN              PIC XX.
008300 77  FS-MSTR              PIC XX.
008400 77  FS-PMST              PIC XX.
008500 77  FS-REJE              PIC XX.
008600 77  WS-UPSI-DETALHE-ON   PIC X VALUE "N".
008700 77  WS-UPSI-DETALHE-OFF  PIC X VALUE "N".
008800 77  WS-CONT-ACEITOS      PIC 9(05) COMP VALUE ZERO.
008900 77  WS-CONT-REJEIT       PIC 9(05) COMP VALUE ZERO.
009000 77  WS-COORD-INVALIDA    PIC X VALUE "N".
009100     88  COORD-INVALIDA       VALUE "Y".
009200 77  WS-MOTIVO-REJ        PIC X(40) VALUE SPACES.
009300 
009400 77  WS-DATA-AAMMDD       PIC 9(06).
009500 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
009600     03  WS-AAMMDD-AA     PIC 99.
009700     03  WS-AAMMDD-MM     PIC 99.
009800     03  WS-AAMMDD-DD     PIC 99.
009900 01  WS-DATA-SISTEMA.
010000     03  WS-DT-ANO        PIC 9(04).
010100     03  WS-DT-MES        PIC 9(02).
010200     03  WS-DT-DIA        PIC 9(02).
010250     03  FILLER           PIC X(01).
010300 77  WS-HORA-SISTEMA      PIC 9(08).
010400 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
010500     03  WS-HR-HH         PIC 9(02).
010600     03  WS-HR-MM         PIC 9(02).
010700     03  WS-HR-SS         PIC 9(02).
010800     03  WS-HR-CENT       PIC 9(02).
010900 01  WS-CARIMBO-DATA-HORA.
011000     03  WS-CDH-ANO       PIC 9(04).
011100     03  WS-CDH-TRACO1    PIC X VALUE "-".
011200     03  WS-CDH-MES       PIC 9(02).
011300     03  WS-CDH-TRACO2    PIC X VALUE "-".
011400     03  WS-CDH-DIA       PIC 9(02).
011500     03  WS-CDH-ESPACO    PIC X VALUE SPACE.
011600     03  WS-CDH-HH        PIC 9(02).
011700     03  WS-CDH-DPT1      PIC X VALUE ":".
011800     03  WS-CDH-MM        PIC 9(02).
011900     03  WS-CDH-DPT2      PIC X VALUE ":".
012000     03  WS-CDH-SS        PIC 9(02).
012100 01  WS-CARIMBO-DATA-HORA-X REDEFINES WS-CARIMBO-DATA-HORA.
012200     03  WS-CDH-TUDO-X    PIC X(19).
012300 
012400 77  WS-PROX-RPT-ID       PIC 9(06) VALUE ZERO.
012500 77  WS-PROX-PAN-ID       PIC 9(06) VALUE ZERO.
012600 
012700***********************************
012800 PROCEDURE DIVISION.
012900 
013000 P00-INICIO.
013100     OPEN INPUT  PANIC-TRANS.
013200     OPEN OUTPUT REJECT-OUT.
013300 
013400     MOVE ZERO TO WS-PROX-RPT-ID.
013500     OPEN INPUT REPORT-MASTER.
013600     IF FS-MSTR = "00"
013700         PERFORM P05-ACHA-MAIOR-RPT THRU P05-ACHA-MAIOR-RPT-FIM
013800         CLOSE REPORT-MASTER.
013900     OPEN EXTEND REPORT-MASTER.
014000 
014100     MOVE ZERO TO WS-PROX-PAN-ID.
014200     OPEN INPUT PANIC-MASTER.
014300     IF FS-PMST = "00"
014400         PERFORM P07-ACHA-MAIOR-PAN THRU P07-ACHA-MAIOR-PAN-FIM
014500         CLOSE PANIC-MASTER.
014600     OPEN EXTEND PANIC-MASTER.
014700 
014800     ACCEPT WS-DATA-AAMMDD FROM DATE.
014900     ACCEPT WS-HORA-SISTEMA FROM TIME.
015000     IF WS-AAMMDD-AA < 50
015100         COMPUTE WS-DT-ANO = 2000 + WS-AAMMDD-AA
015200     ELSE
015300         COMPUTE WS-DT-ANO = 1900 + WS-AAMMDD-AA.
015400     MOVE WS-AAMMDD-MM TO WS-DT-MES.
015500     MOVE WS-AAMMDD-DD TO WS-DT-DIA.
015600     MOVE WS-DT-ANO    TO WS-CDH-ANO.
015700     MOVE WS-DT-MES    TO WS-CDH-MES.
015800     MOVE WS-DT-DIA    TO WS-CDH-DIA.
015900     MOVE WS-HR-HH     TO WS-CDH-HH.
016000     MOVE WS-HR-MM     TO WS-CDH-MM.
016100     MOVE WS-HR-SS     TO WS-CDH-SS.
016200 
016300 P05-ACHA-MAIOR-RPT.
016400     READ REPORT-MASTER
016500         AT END
016600             GO TO P05-ACHA-MAIOR-RPT-FIM.
016700     IF RPT-ID > WS-PROX-RPT-ID
016800         MOVE RPT-ID TO WS-PROX-RPT-ID.
016900     GO TO P05-ACHA-MAIOR-RPT.
017000 P05-ACHA-MAIOR-RPT-FIM.
017100     EXIT.
017200 
017300 P07-ACHA-MAIOR-PAN.
017400     READ PANIC-MASTER
017500         AT END
017600             GO TO P07-ACHA-MAIOR-PAN-FIM.
017700     IF PAN-ID > WS-PROX-PAN-ID
017800         MOVE PAN-ID TO WS-PROX-PAN-ID.
017900     GO TO P07-ACHA-MAIOR-PAN.
018000 P07-ACHA-MAIOR-PAN-FIM.
018100     EXIT.
018200 
018300 P10-LER-TRANSACAO.
018400     READ PANIC-TRANS
018500         AT END
018600             PERFORM P90-ENCERRA THRU P90-ENCERRA-FIM
018700             GO TO P99-FIM.
018800 
018900     MOVE "N" TO WS-COORD-INVALIDA.
019000     IF PAN-T-LAT IS NOT NUMERIC OR PAN-T-LON IS NOT NUMERIC
019100         MOVE "Y" TO WS-COORD-INVALIDA
019200         MOVE "COORDENADAS AUSENTES OU INVALIDAS"
019300              TO WS-MOTIVO-REJ.
019400     IF COORD-INVALIDA
019500         PERFORM P60-GRAVA-REJEITO THRU P60-GRAVA-REJEITO-FIM
019600         GO TO P10-LER-TRANSACAO.
019700 
019800     IF PAN-T-MODE = SPACES
019900         MOVE "NORMAL" TO PAN-T-MODE.
020000 
020100     PERFORM P50-GRAVA-OCORRENCIA THRU P50-GRAVA-OCORRENCIA-FIM.
020200     PERFORM P55-GRAVA-PANICO THRU P55-GRAVA-PANICO-FIM.
020300     ADD 1 TO WS-CONT-ACEITOS.
020400     GO TO P10-LER-TRANSACAO.
020500 
020600*----------------------------------------------------------------
020700*    GRAVA A OCORRENCIA NO MESTRE GERAL COM OS VALORES FIXOS DE
020800*    UM ACIONAMENTO DE PANICO
020900*----------------------------------------------------------------
021000 P50-GRAVA-OCORRENCIA.
021100     ADD 1 TO WS-PROX-RPT-ID.
021200     MOVE WS-PROX-RPT-ID TO RPT-ID.
021300     MOVE "PANICO"       TO RPT-TYPE.
021400     MOVE "Boton de panico activado desde la app."
021500                         TO RPT-DESC.
021600     MOVE PAN-T-LAT      TO RPT-LAT.
021700     MOVE PAN-T-LON      TO RPT-LON.
021800     MOVE SPACES         TO RPT-IMAGE-PATH.
021900     MOVE WS-CDH-TUDO-X  TO RPT-CREATED.
022000     SET RPT-RISCO-ALTO  TO TRUE.
022100     SET RPT-SEM-ARMA    TO TRUE.
022200     SET RPT-SEM-VEICULO TO TRUE.
022300     MOVE SPACES         TO RPT-PLATE-TEXT.
022400     SET RPT-ST-PENDENTE TO TRUE.
022500     SET RPT-SRC-PANICO  TO TRUE.
022600     MOVE SPACES         TO RPT-AI-SUMMARY.
022700     MOVE ZERO           TO RPT-AI-CONF.
022800     WRITE REG-RPT.
022900 P50-GRAVA-OCORRENCIA-FIM.
023000     EXIT.
023100 
023200*----------------------------------------------------------------
023300*    GRAVA O DETALHE DO ACIONAMENTO, LIGADO A OCORRENCIA ACIMA
023400*----------------------------------------------------------------
023500 P55-GRAVA-PANICO.
023600     ADD 1 TO WS-PROX-PAN-ID.
023700     MOVE WS-PROX-PAN-ID TO PAN-ID.
023800     MOVE WS-PROX-RPT-ID TO PAN-REPORT-ID.
023900     MOVE PAN-T-USER-ID  TO PAN-USER-ID.
024000     MOVE PAN-T-MODE     TO PAN-MODE.
024100     MOVE PAN-T-DURESS   TO PAN-UNDER-DURESS.
024200     MOVE WS-CDH-TUDO-X  TO PAN-CREATED.
024300     WRITE REG-PAN.
024400 P55-GRAVA-PANICO-FIM.
024500     EXIT.
024600 
024700*----------------------------------------------------------------
024800*    GRAVA A TRANSACAO REJEITADA COM O MOTIVO
024900*----------------------------------------------------------------
025000 P60-GRAVA-REJEITO.
025100     STRING "PAN - "                       DELIMITED BY SIZE
025200            WS-MOTIVO-REJ                   DELIMITED BY "  "
025300            INTO REG-REJEITO.
025400     WRITE REG-REJEITO.
025500     ADD 1 TO WS-CONT-REJEIT.
025600 P60-GRAVA-REJEITO-FIM.
025700     EXIT.
025800 
025900 P90-ENCERRA.
026000     DISPLAY "ALRT02 - ENTRADA DE PANICO - FIM DE LOTE".
026100     DISPLAY "ACEITOS  : " WS-CONT-ACEITOS.
026200     DISPLAY "REJEITOS : " WS-CONT-REJEIT.
026300     CLOSE PANIC-TRANS REPORT-MASTER PANIC-MASTER REJECT-OUT.
026400 P90-ENCERRA-FIM.
026500     EXIT.
026600 
026700 P99-FIM.
026800     STOP RUN.
