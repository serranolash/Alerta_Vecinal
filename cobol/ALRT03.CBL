000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT03.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  14/08/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA COMUNITARIA.
000800 
000900*================================================================
001000*   ALRT03  -  ENTRADA DE PONTOS DE RASTREO E LISTAGEM
001100*
001200*   LE O ARQUIVO DE TRANSACOES DE RASTREO (TRACK-TRANS).  CADA
001300*   TRANSACAO TRAZ O NUMERO DA OCORRENCIA (RPT-ID) A QUE O PONTO
001400*   PERTENCE.  A TRANSACAO SO E ACEITA SE AS COORDENADAS FOREM
001500*   NUMERICAS E SE A OCORRENCIA REFERENCIADA EXISTIR NO MESTRE
001600*   GERAL (REPORT-MASTER); CASO CONTRARIO VAI PARA O REJEITADOS.
001700*   OS PONTOS ACEITOS SAO GRAVADOS NO MESTRE DE RASTREO
001800*   (TRACK-MASTER) NA ORDEM DE CHEGADA, QUE E A PROPRIA ORDEM
001900*   CRESCENTE DE DATA/HORA DE CRIACAO EXIGIDA PELA LISTAGEM.
002000*
002100*   HISTORICO DE ALTERACOES
002200*   14/08/90  RFM  VERSAO INICIAL - SO GRAVACAO, SEM VALIDAR A    A9001   
002300*                  EXISTENCIA DA OCORRENCIA REFERENCIADA          A9001   
002400*   06/02/91  RFM  INCLUIDA A VALIDACAO CONTRA O MESTRE GERAL     A9101   
002500*                  (PONTO DE OCORRENCIA INEXISTENTE E REJEITADO)  A9101   
002600*   22/11/99  RFM  AJUSTE Y2K - CARIMBO DE DATA/HORA COM ANO DE   A9901   
002700*                  4 DIGITOS, CALCULADO POR JANELA DE SECULO      A9901   
002800*   19/07/01  JCS  INCLUIDA A CONTAGEM DE ACEITOS/REJEITADOS NO   A0101   
002900*                  RELATORIO DE FIM DE LOTE                       A0101   
003000*================================================================
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
003600     UPSI-0 ON  STATUS IS WS-UPSI-DETALHE-ON
003700            OFF STATUS IS WS-UPSI-DETALHE-OFF.
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TRACK-TRANS    ASSIGN TO DISK
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS FS-TRAN.
004400 
004500     SELECT REPORT-MASTER  ASSIGN TO DISK
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS FS-MSTR.
004800 
004900     SELECT TRACK-MASTER   ASSIGN TO DISK
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FS-TMST.
005200 
005300     SELECT REJECT-OUT     ASSIGN TO DISK
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-REJE.
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TRACK-TRANS           LABEL RECORD IS STANDARD
006000                            VALUE OF FILE-ID IS "TRKCTRAN.DAT".
006100 01  REG-TRK-TRAN.
006200     03  TRK-T-REPORT-ID   PIC 9(06).
006300     03  TRK-T-LAT         PIC S9(03)V9(06)
006400                            SIGN LEADING SEPARATE CHARACTER.
006500     03  TRK-T-LON         PIC S9(03)V9(06)
006600                            SIGN LEADING SEPARATE CHARACTER.
006700     03  FILLER            PIC X(20).
006800 
006900 FD  REPORT-MASTER         LABEL RECORD IS STANDARD
007000                            VALUE OF FILE-ID IS "RPTMSTR.DAT".
007100 COPY RPT-MASTR.
007200 
007300 FD  TRACK-MASTER          LABEL RECORD IS STANDARD
007400                            VALUE OF FILE-ID IS "TRKMSTR.DAT".
007500 COPY TRK-MASTR.
007600 
007700 FD  REJECT-OUT            LABEL RECORD IS OMITTED.
007800 01  REG-REJEITO           PIC X(120).
007900 
008000***********************************
008100 WORKING-STORAGE SECTION.
008200 77  FS-TRAN               PIC XX.
008300 77  FS-MSTR               PIC XX.
008400 77  FS-TMST               PIC XX.
008500 77  FS-REJE               PIC XX.
008600 77  WS-UPSI-DETALHE-ON    PIC X VALUE "N".
008700 77  WS-UPSI-DETALHE-OFF   PIC X VALUE "N".
008800 77  WS-CONT-ACEITOS       PIC 9(05) COMP VALUE ZERO.
008900 77  WS-CONT-REJEIT        PIC 9(05) COMP VALUE ZERO.
009000 77  WS-COORD-INVALIDA     PIC X VALUE "N".
009100     88  COORD-INVALIDA        VALUE "Y".
009200 77  WS-MOTIVO-REJ         PIC X(40) VALUE SPACES.
009300 77  WS-OCORRENCIA-ACHADA  PIC X VALUE "N".
009400     88  OCORRENCIA-ACHADA     VALUE "Y".
009500 
009600 77  WS-DATA-AAMMDD        PIC 9(06).
009700 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
009800     03  WS-AAMMDD-AA      PIC 99.
009900     03  WS-AAMMDD-MM      PIC 99.
010000     03  WS-AAMMDD-DD      PIC 99.
010100 01  WS-DATA-SISTEMA.
010200     03  WS-DT-ANO         PIC 9(04).
010300     03  WS-DT-MES         PIC 9(02).
010400     03  WS-DT-DIA         PIC 9(02).
010450     03  FILLER            PIC X(01).
010500 77  WS-HORA-SISTEMA       PIC 9(08).
010600 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
010700     03  WS-HR-HH          PIC 9(02).
010800     03  WS-HR-MM          PIC 9(02).
010900     03  WS-HR-SS          PIC 9(02).
011000     03  WS-HR-CENT        PIC 9(02).
011100 01  WS-CARIMBO-DATA-HORA.
011200     03  WS-CDH-ANO        PIC 9(04).
011300     03  WS-CDH-TRACO1     PIC X VALUE "-".
011400     03  WS-CDH-MES        PIC 9(02).
011500     03  WS-CDH-TRACO2     PIC X VALUE "-".
011600     03  WS-CDH-DIA        PIC 9(02).
011700     03  WS-CDH-ESPACO     PIC X VALUE SPACE.
011800     03  WS-CDH-HH         PIC 9(02).
011900     03  WS-CDH-DPT1       PIC X VALUE ":".
012000     03  WS-CDH-MM         PIC 9(02).
012100     03  WS-CDH-DPT2       PIC X VALUE ":".
012200     03  WS-CDH-SS         PIC 9(02).
012300 01  WS-CARIMBO-DATA-HORA-X REDEFINES WS-CARIMBO-DATA-HORA.
012400     03  WS-CDH-TUDO-X     PIC X(19).
012500 
012600 77  WS-PROX-TRK-ID        PIC 9(06) VALUE ZERO.
012700 
012800***********************************
012900 PROCEDURE DIVISION.
013000 
013100 P00-INICIO.
013200     OPEN INPUT  TRACK-TRANS.
013300     OPEN OUTPUT REJECT-OUT.
013400     OPEN INPUT  REPORT-MASTER.
013500 
013600     MOVE ZERO TO WS-PROX-TRK-ID.
013700     OPEN INPUT TRACK-MASTER.
013800     IF FS-TMST = "00"
013900         PERFORM P05-ACHA-MAIOR-TRK THRU P05-ACHA-MAIOR-TRK-FIM
014000         CLOSE TRACK-MASTER.
014100     OPEN EXTEND TRACK-MASTER.
014200 
014300     ACCEPT WS-DATA-AAMMDD FROM DATE.
014400     ACCEPT WS-HORA-SISTEMA FROM TIME.
014500     IF WS-AAMMDD-AA < 50
014600         COMPUTE WS-DT-ANO = 2000 + WS-AAMMDD-AA
014700     ELSE
014800         COMPUTE WS-DT-ANO = 1900 + WS-AAMMDD-AA.
014900     MOVE WS-AAMMDD-MM TO WS-DT-MES.
015000     MOVE WS-AAMMDD-DD TO WS-DT-DIA.
015100     MOVE WS-DT-ANO    TO WS-CDH-ANO.
015200     MOVE WS-DT-MES    TO WS-CDH-MES.
015300     MOVE WS-DT-DIA    TO WS-CDH-DIA.
015400     MOVE WS-HR-HH     TO WS-CDH-HH.
015500     MOVE WS-HR-MM     TO WS-CDH-MM.
015600     MOVE WS-HR-SS     TO WS-CDH-SS.
015700 
015800 P05-ACHA-MAIOR-TRK.
015900     READ TRACK-MASTER
016000         AT END
016100             GO TO P05-ACHA-MAIOR-TRK-FIM.
016200     IF TRK-ID > WS-PROX-TRK-ID
016300         MOVE TRK-ID TO WS-PROX-TRK-ID.
016400     GO TO P05-ACHA-MAIOR-TRK.
016500 P05-ACHA-MAIOR-TRK-FIM.
016600     EXIT.
016700 
016800 P10-LER-TRANSACAO.
016900     READ TRACK-TRANS
017000         AT END
017100             PERFORM P90-ENCERRA THRU P90-ENCERRA-FIM
017200             GO TO P99-FIM.
017300 
017400     MOVE "N" TO WS-COORD-INVALIDA.
017500     IF TRK-T-LAT IS NOT NUMERIC OR TRK-T-LON IS NOT NUMERIC
017600         MOVE "Y" TO WS-COORD-INVALIDA
017700         MOVE "COORDENADAS AUSENTES OU INVALIDAS"
017800              TO WS-MOTIVO-REJ.
017900     IF COORD-INVALIDA
018000         PERFORM P60-GRAVA-REJEITO THRU P60-GRAVA-REJEITO-FIM
018100         GO TO P10-LER-TRANSACAO.
018200 
018300     PERFORM P20-PROCURA-OCORRENCIA
018400         THRU P20-PROCURA-OCORRENCIA-FIM.
018500     IF NOT OCORRENCIA-ACHADA
018600         MOVE "OCORRENCIA REFERENCIADA NAO EXISTE"
018700              TO WS-MOTIVO-REJ
018800         PERFORM P60-GRAVA-REJEITO THRU P60-GRAVA-REJEITO-FIM
018900         GO TO P10-LER-TRANSACAO.
019000 
019100     PERFORM P50-GRAVA-PONTO THRU P50-GRAVA-PONTO-FIM.
019200     ADD 1 TO WS-CONT-ACEITOS.
019300     GO TO P10-LER-TRANSACAO.
019400 
019500*----------------------------------------------------------------
019600*    VARRE O MESTRE GERAL PROCURANDO O RPT-ID DA TRANSACAO. O
019700*    VOLUME DE OCORRENCIAS E PEQUENO - VARREDURA SEQUENCIAL
019800*    COMPLETA E SUFICIENTE, SEM NECESSIDADE DE CHAVE
019900*----------------------------------------------------------------
020000 P20-PROCURA-OCORRENCIA.
020100     MOVE "N" TO WS-OCORRENCIA-ACHADA.
020200     CLOSE REPORT-MASTER.
020300     OPEN INPUT REPORT-MASTER.
020400     IF FS-MSTR NOT = "00"
020500         GO TO P20-PROCURA-OCORRENCIA-FIM.
020600 P20-LACO.
020700     READ REPORT-MASTER
020800         AT END
020900             GO TO P20-PROCURA-OCORRENCIA-FIM.
021000     IF RPT-ID = TRK-T-REPORT-ID
021100         MOVE "Y" TO WS-OCORRENCIA-ACHADA
021200         GO TO P20-PROCURA-OCORRENCIA-FIM.
021300     GO TO P20-LACO.
021400 P20-PROCURA-OCORRENCIA-FIM.
021500     EXIT.
021600 
021700*----------------------------------------------------------------
021800*    GRAVA O PONTO DE RASTREO NO MESTRE, NA PROPRIA ORDEM DE
021900*    CHEGADA (QUE E A ORDEM CRESCENTE DE DATA/HORA EXIGIDA PELA
022000*    LISTAGEM DE PONTOS DE UMA OCORRENCIA)
022100*----------------------------------------------------------------
022200 P50-GRAVA-PONTO.
022300     ADD 1 TO WS-PROX-TRK-ID.
022400     MOVE WS-PROX-TRK-ID  TO TRK-ID.
022500     MOVE TRK-T-REPORT-ID TO TRK-REPORT-ID.
022600     MOVE TRK-T-LAT       TO TRK-LAT.
022700     MOVE TRK-T-LON       TO TRK-LON.
022800     MOVE WS-CDH-TUDO-X   TO TRK-CREATED.
022900     WRITE REG-TRK.
023000 P50-GRAVA-PONTO-FIM.
023100     EXIT.
023200 
023300*----------------------------------------------------------------
023400*    GRAVA A TRANSACAO REJEITADA COM O MOTIVO
023500*----------------------------------------------------------------
023600 P60-GRAVA-REJEITO.
023700     STRING "TRK - "                      DELIMITED BY SIZE
023800            WS-MOTIVO-REJ                  DELIMITED BY "  "
023900            INTO REG-REJEITO.
024000     WRITE REG-REJEITO.
024100     ADD 1 TO WS-CONT-REJEIT.
024200 P60-GRAVA-REJEITO-FIM.
024300     EXIT.
024400 
024500 P90-ENCERRA.
024600     DISPLAY "ALRT03 - ENTRADA DE RASTREO - FIM DE LOTE".
024700     DISPLAY "ACEITOS  : " WS-CONT-ACEITOS.
024800     DISPLAY "REJEITOS : " WS-CONT-REJEIT.
024900     CLOSE TRACK-TRANS TRACK-MASTER REJECT-OUT.
025000     CLOSE REPORT-MASTER.
025100 P90-ENCERRA-FIM.
025200     EXIT.
025300 
025400 P99-FIM.
025500     STOP RUN.
