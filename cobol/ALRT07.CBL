000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT07.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  25/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE SEGURANCA DO TRABALHO.
000800 
000900*================================================================
001000*   ALRT07  -  RESUMO GERENCIAL DE HSEQ (HSEQ-SUMMARY)
001100*
001200*   VARRE O MESTRE DE HSEQ (HSQ-MASTR).  PARA OS REGISTROS COM
001300*   DATA DE ABERTURA NOS ULTIMOS 30 DIAS, CONTA O TOTAL, OS
001400*   ACIDENTES (TIPO ACCIDENTE), OS QUASE-ACIDENTES (TIPO
001500*   CASI_ACCIDENTE) E ACUMULA A CONTAGEM POR AREA, EXTRAINDO AS
001600*   5 AREAS DE MAIOR INCIDENCIA.  SOBRE TODOS OS REGISTROS, SEM
001700*   LIMITE DE DATA, CONTA AS ACOES ABERTAS (ABIERTO OU
001800*   EN_PROGRESO), FECHADAS (CERRADO) E VENCIDAS (VENCIDO).
001900*   GRAVA O RESUMO EM SUMMARY-OUT E IMPRIME O RELATORIO GERENCIAL
002000*   CORRESPONDENTE.
002100*
002200*   A IDADE DO REGISTRO E CALCULADA POR UM JULIANO APROXIMADO
002300*   (ANO*360 + MES*30 + DIA), PADRAO DESTE SETOR PARA OS
002400*   RELATORIOS DE AGING DE ACOES CORRETIVAS - NAO EXIGE PRECISAO
002500*   DE CALENDARIO, APENAS UMA DIFERENCA APROXIMADA EM DIAS.
002600*
002700*   HISTORICO DE ALTERACOES
002800*   25/06/93  RFM  VERSAO INICIAL - SOMENTE TOTAIS DE 30 DIAS     A9301   
002900*   14/02/96  RFM  INCLUIDO O RANKING DAS 5 AREAS DE MAIOR        A9601   
003000*                  INCIDENCIA                                     A9601   
003100*   22/11/99  RFM  AJUSTE Y2K - DATA DE REFERENCIA E CABECALHO    A9901   
003200*                  DO RELATORIO COM O ANO EM 4 DIGITOS            A9901   
003300*   19/07/01  JCS  INCLUIDAS AS CONTAGENS DE ACOES ABERTAS,       A0101   
003400*                  FECHADAS E VENCIDAS (TODO O HISTORICO)         A0101   
003500*================================================================
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT HSEQ-MASTER    ASSIGN TO DISK
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS FS-MSTR.
004800 
004900     SELECT SUMMARY-OUT    ASSIGN TO DISK
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-SUM.
005200 
005300     SELECT LISTAGEM       ASSIGN TO PRINTER
005400            FILE STATUS  IS FS-LIST.
005500 
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  HSEQ-MASTER           LABEL RECORD IS STANDARD
005900                            VALUE OF FILE-ID IS "HSQMSTR.DAT".
006000 COPY HSQ-MASTR.
006100 
006200 FD  SUMMARY-OUT           LABEL RECORD IS OMITTED.
006300 01  REG-SUMMARY-OUT.
006400     03  SUM-TOTAL-30      PIC 9(05).
006500     03  SUM-ACCIDENTS-30  PIC 9(05).
006600     03  SUM-NEARMISS-30   PIC 9(05).
006700     03  SUM-TOP-AREA OCCURS 5 TIMES.
006800         05  SUM-AREA-NOME PIC X(30).
006900         05  SUM-AREA-CONT PIC 9(05).
007000     03  SUM-OPEN-ACTIONS  PIC 9(05).
007100     03  SUM-CLOSED-ACTIONS PIC 9(05).
007200     03  SUM-OVERDUE-ACTIONS PIC 9(05).
007210*    VISAO EM BRUTO DO RESUMO, USADA PELA ROTINA DE AUDITORIA DO
007220*    ARQUIVO DE SAIDA (CHAMADO A0101)
007230 01  REG-SUMMARY-OUT-R REDEFINES REG-SUMMARY-OUT.
007240     03  FILLER            PIC X(210).
007300
007400 FD  LISTAGEM              LABEL RECORD IS OMITTED.
007500 01  LINHA-IMPRESSA        PIC X(132).
007600 
007700***********************************
007800 WORKING-STORAGE SECTION.
007900 77  FS-MSTR               PIC XX.
008000 77  FS-SUM                PIC XX.
008100 77  FS-LIST               PIC XX.
008200 
008300 77  WS-TOTAL-30           PIC 9(05) COMP VALUE ZERO.
008400 77  WS-ACCID-30           PIC 9(05) COMP VALUE ZERO.
008500 77  WS-QUASE-30           PIC 9(05) COMP VALUE ZERO.
008600 77  WS-OPEN-ACTIONS       PIC 9(05) COMP VALUE ZERO.
008700 77  WS-CLOSED-ACTIONS     PIC 9(05) COMP VALUE ZERO.
008800 77  WS-OVERDUE-ACTIONS    PIC 9(05) COMP VALUE ZERO.
008900 
009000*    TABELA EM MEMORIA DAS AREAS E SUAS CONTAGENS NOS ULTIMOS
009100*    30 DIAS - VOLUME PEQUENO, NAO JUSTIFICA SORT
009200 01  TAB-AREAS.
009300     05  TAB-ARE-ITEM OCCURS 500 TIMES INDEXED BY IX-ARE.
009400         10  TBA-NOME      PIC X(30).
009500         10  TBA-CONT      PIC 9(05) COMP.
009600         10  TBA-USADA     PIC X.
009700             88  TBA-JA-SELECIONADA VALUE "Y".
009800 01  TAB-AREAS-R REDEFINES TAB-AREAS.
009900     05  FILLER            PIC X(36) OCCURS 500 TIMES.
010000 
010100 77  WS-QTDE-AREAS         PIC 9(05) COMP VALUE ZERO.
010200 77  WS-ACHOU-AREA         PIC X VALUE "N".
010300     88  ACHOU-AREA            VALUE "Y".
010400 77  WS-IX-TOP             PIC 9(02) COMP.
010500 77  WS-IX-MAIOR           PIC 9(05) COMP.
010600 77  WS-MAIOR-CONT         PIC 9(05) COMP.
010700 
010800*    DATA DE REFERENCIA (HOJE) E JULIANO APROXIMADO
010900 77  WS-DATA-ATUAL         PIC 9(06).
011000 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
011100     03  WS-DTA-AA         PIC 99.
011200     03  WS-DTA-MM         PIC 99.
011300     03  WS-DTA-DD         PIC 99.
011400 77  WS-ANO-ATUAL          PIC 9(04).
011500 77  WS-JULIANO-ATUAL      PIC 9(07) COMP.
011600 
011700*    DATA DO REGISTRO LIDO (QUEBRADA DO CARIMBO HSQ-CREATED) E
011800*    SEU JULIANO APROXIMADO, E A DIFERENCA EM DIAS
011900 77  WS-ANO-REG            PIC 9(04).
012000 77  WS-MES-REG            PIC 9(02).
012100 77  WS-DIA-REG            PIC 9(02).
012200 77  WS-JULIANO-REG        PIC 9(07) COMP.
012300 77  WS-DIF-DIAS           PIC S9(07) COMP.
012400 77  WS-DENTRO-30-DIAS     PIC X VALUE "N".
012500     88  DENTRO-30-DIAS        VALUE "Y".
012600 
012700 01  LINHA-CABECALHO.
012800     03  FILLER            PIC X(20) VALUE "RELATORIO ALRT07".
012900     03  FILLER            PIC X(28) VALUE "RESUMO HSEQ MENSUAL".
013100     03  FILLER            PIC X(10) VALUE "DATA:".
013200     03  LC-DATA           PIC 9(04)/99/99.
013300     03  FILLER            PIC X(64) VALUE SPACES.
013400 
013500 01  LINHA-TOTAIS.
013600     03  FILLER            PIC X(28) VALUE "TOTAL HSEQ (30D) ..".
013800     03  LT-TOTAL          PIC ZZZZ9.
013900     03  FILLER            PIC X(99) VALUE SPACES.
014000 
014100 01  LINHA-ACIDENTES.
014200     03  FILLER            PIC X(28) VALUE "ACCIDENTES (30D) ..".
014400     03  LA-ACCID          PIC ZZZZ9.
014500     03  FILLER            PIC X(99) VALUE SPACES.
014600 
014700 01  LINHA-QUASE.
014800     03  FILLER            PIC X(28) VALUE "CASI ACCID. (30D) ".
015000     03  LQ-QUASE          PIC ZZZZ9.
015100     03  FILLER            PIC X(99) VALUE SPACES.
015200 
015300 01  LINHA-TOP-AREA.
015400     03  FILLER            PIC X(12) VALUE "AREA TOP ".
015500     03  LTA-POSICAO       PIC 9.
015600     03  FILLER            PIC X(03) VALUE " - ".
015700     03  LTA-NOME          PIC X(30).
015800     03  FILLER            PIC X(10) VALUE SPACES.
015900     03  FILLER            PIC X(08) VALUE "TOTAL = ".
016000     03  LTA-CONT          PIC ZZZZ9.
016100     03  FILLER            PIC X(68) VALUE SPACES.
016200 
016300 01  LINHA-ACOES.
016400     03  FILLER            PIC X(25) VALUE "ACOES ABERTAS ... ".
016600     03  LAC-ABERTAS       PIC ZZZZ9.
016700     03  FILLER            PIC X(05) VALUE SPACES.
016800     03  FILLER            PIC X(25) VALUE "ACOES FECHADAS .. ".
017000     03  LAC-FECHADAS      PIC ZZZZ9.
017100     03  FILLER            PIC X(05) VALUE SPACES.
017200     03  FILLER            PIC X(25) VALUE "ACOES VENCIDAS .. ".
017400     03  LAC-VENCIDAS      PIC ZZZZ9.
017500     03  FILLER            PIC X(42) VALUE SPACES.
017600 
017700***********************************
017800 PROCEDURE DIVISION.
017900 
018000 P00-INICIO.
018100     OPEN INPUT  HSEQ-MASTER.
018200     OPEN OUTPUT SUMMARY-OUT.
018300     OPEN OUTPUT LISTAGEM.
018400 
018500     ACCEPT WS-DATA-ATUAL FROM DATE.
018600     IF WS-DTA-AA < 50
018700         COMPUTE WS-ANO-ATUAL = 2000 + WS-DTA-AA
018800     ELSE
018900         COMPUTE WS-ANO-ATUAL = 1900 + WS-DTA-AA.
019000     COMPUTE WS-JULIANO-ATUAL =
019100         (WS-ANO-ATUAL * 360) + (WS-DTA-MM * 30) + WS-DTA-DD.
019200 
019300     MOVE WS-ANO-ATUAL TO LC-DATA.
019400     WRITE LINHA-IMPRESSA FROM LINHA-CABECALHO
019500         AFTER ADVANCING TOP-OF-FORM.
019600 
019700 P10-LER-OCORRENCIA.
019800     READ HSEQ-MASTER
019900         AT END
020000             GO TO P50-SELECIONA-TOP-AREAS.
020100 
020200     PERFORM P20-ACUMULA-30-DIAS THRU P20-ACUMULA-30-DIAS-FIM.
020300     PERFORM P30-ACUMULA-SITUACAO THRU P30-ACUMULA-SITUACAO-FIM.
020400     GO TO P10-LER-OCORRENCIA.
020500 
020600*----------------------------------------------------------------
020700*    SE O REGISTRO FOI ABERTO NOS ULTIMOS 30 DIAS (JULIANO
020800*    APROXIMADO), CONTA TOTAL/ACIDENTE/QUASE-ACIDENTE E ACUMULA
020900*    A CONTAGEM POR AREA
021000*----------------------------------------------------------------
021100 P20-ACUMULA-30-DIAS.
021200     MOVE "N" TO WS-DENTRO-30-DIAS.
021300     MOVE HSQ-CR-ANO  TO WS-ANO-REG.
021400     MOVE HSQ-CR-MES  TO WS-MES-REG.
021500     MOVE HSQ-CR-DIA  TO WS-DIA-REG.
021600     COMPUTE WS-JULIANO-REG =
021700         (WS-ANO-REG * 360) + (WS-MES-REG * 30) + WS-DIA-REG.
021800     COMPUTE WS-DIF-DIAS = WS-JULIANO-ATUAL - WS-JULIANO-REG.
021900     IF WS-DIF-DIAS >= 0 AND WS-DIF-DIAS <= 30
022000         SET DENTRO-30-DIAS TO TRUE.
022100 
022200     IF NOT DENTRO-30-DIAS
022300         GO TO P20-ACUMULA-30-DIAS-FIM.
022400 
022500     ADD 1 TO WS-TOTAL-30.
022600     IF HSQ-TP-ACCIDENTE
022700         ADD 1 TO WS-ACCID-30.
022800     IF HSQ-TP-QUASE
022900         ADD 1 TO WS-QUASE-30.
023000 
023100     IF HSQ-AREA NOT = SPACES
023200         PERFORM P22-ACUMULA-AREA THRU P22-ACUMULA-AREA-FIM.
023300 P20-ACUMULA-30-DIAS-FIM.
023400     EXIT.
023500 
023600 P22-ACUMULA-AREA.
023700     MOVE "N" TO WS-ACHOU-AREA.
023800     PERFORM P24-PROCURA-AREA
023900         THRU P24-PROCURA-AREA-FIM
024000         VARYING IX-ARE FROM 1 BY 1 UNTIL IX-ARE > WS-QTDE-AREAS.
024100     IF ACHOU-AREA
024200         GO TO P22-ACUMULA-AREA-FIM.
024300     IF WS-QTDE-AREAS < 500
024400         ADD 1 TO WS-QTDE-AREAS
024500         MOVE HSQ-AREA TO TBA-NOME (WS-QTDE-AREAS)
024600         MOVE 1        TO TBA-CONT (WS-QTDE-AREAS)
024700         MOVE "N"      TO TBA-USADA (WS-QTDE-AREAS).
024800 P22-ACUMULA-AREA-FIM.
024900     EXIT.
025000 
025100 P24-PROCURA-AREA.
025200     IF TBA-NOME (IX-ARE) = HSQ-AREA
025300         ADD 1 TO TBA-CONT (IX-ARE)
025400         MOVE "Y" TO WS-ACHOU-AREA
025500         SET IX-ARE TO WS-QTDE-AREAS.
025600 P24-PROCURA-AREA-FIM.
025700     EXIT.
025800 
025900*----------------------------------------------------------------
026000*    CONTAGEM DE SITUACAO DO PLANO DE ACAO - TODO O HISTORICO,
026100*    SEM LIMITE DE DATA
026200*----------------------------------------------------------------
026300 P30-ACUMULA-SITUACAO.
026400     IF HSQ-ST-ABERTO OR HSQ-ST-PROGRESSO
026500         ADD 1 TO WS-OPEN-ACTIONS
026600     ELSE
026700         IF HSQ-ST-FECHADO
026800             ADD 1 TO WS-CLOSED-ACTIONS
026900         ELSE
027000             IF HSQ-ST-VENCIDO
027100                 ADD 1 TO WS-OVERDUE-ACTIONS.
027200 P30-ACUMULA-SITUACAO-FIM.
027300     EXIT.
027400 
027500*----------------------------------------------------------------
027600*    EXTRAI AS 5 AREAS DE MAIOR INCIDENCIA, EM ORDEM DECRESCENTE
027700*    DE CONTAGEM, POR SELECAO SUCESSIVA DO MAIOR AINDA NAO USADO
027800*----------------------------------------------------------------
027900 P50-SELECIONA-TOP-AREAS.
028000     PERFORM P52-SELECIONA-UMA-AREA
028100         THRU P52-SELECIONA-UMA-AREA-FIM
028200         VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 5.
028300     GO TO P60-GRAVA-RESUMO.
028400 
028500 P52-SELECIONA-UMA-AREA.
028600     MOVE ZERO TO WS-IX-MAIOR.
028700     MOVE ZERO TO WS-MAIOR-CONT.
028800     PERFORM P54-COMPARA-AREA
028900         THRU P54-COMPARA-AREA-FIM
029000         VARYING IX-ARE FROM 1 BY 1 UNTIL IX-ARE > WS-QTDE-AREAS.
029100     IF WS-IX-MAIOR = ZERO
029200         MOVE SPACES TO SUM-AREA-NOME (WS-IX-TOP)
029300         MOVE ZERO   TO SUM-AREA-CONT (WS-IX-TOP)
029400     ELSE
029500         MOVE TBA-NOME (WS-IX-MAIOR) TO SUM-AREA-NOME (WS-IX-TOP)
029600         MOVE TBA-CONT (WS-IX-MAIOR) TO SUM-AREA-CONT (WS-IX-TOP)
029700         MOVE "Y" TO TBA-USADA (WS-IX-MAIOR).
029800 P52-SELECIONA-UMA-AREA-FIM.
029900     EXIT.
030000 
030100 P54-COMPARA-AREA.
030200     IF NOT TBA-JA-SELECIONADA (IX-ARE)
030300        AND TBA-CONT (IX-ARE) > WS-MAIOR-CONT
030400         MOVE TBA-CONT (IX-ARE) TO WS-MAIOR-CONT
030500         MOVE IX-ARE            TO WS-IX-MAIOR.
030600 P54-COMPARA-AREA-FIM.
030700     EXIT.
030800 
030900*----------------------------------------------------------------
031000*    GRAVA O RESUMO EM SUMMARY-OUT E IMPRIME O RELATORIO
031100*----------------------------------------------------------------
031200 P60-GRAVA-RESUMO.
031300     MOVE WS-TOTAL-30        TO SUM-TOTAL-30.
031400     MOVE WS-ACCID-30        TO SUM-ACCIDENTS-30.
031500     MOVE WS-QUASE-30        TO SUM-NEARMISS-30.
031600     MOVE WS-OPEN-ACTIONS    TO SUM-OPEN-ACTIONS.
031700     MOVE WS-CLOSED-ACTIONS  TO SUM-CLOSED-ACTIONS.
031800     MOVE WS-OVERDUE-ACTIONS TO SUM-OVERDUE-ACTIONS.
031900     WRITE REG-SUMMARY-OUT.
032000 
032100     MOVE WS-TOTAL-30 TO LT-TOTAL.
032200     WRITE LINHA-IMPRESSA FROM LINHA-TOTAIS
032300         AFTER ADVANCING 2 LINES.
032400     MOVE WS-ACCID-30 TO LA-ACCID.
032500     WRITE LINHA-IMPRESSA FROM LINHA-ACIDENTES
032600         AFTER ADVANCING 1 LINES.
032700     MOVE WS-QUASE-30 TO LQ-QUASE.
032800     WRITE LINHA-IMPRESSA FROM LINHA-QUASE
032900         AFTER ADVANCING 1 LINES.
033000 
033100     PERFORM P62-IMPRIME-TOP-AREA
033200         THRU P62-IMPRIME-TOP-AREA-FIM
033300         VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 5.
033400 
033500     MOVE WS-OPEN-ACTIONS    TO LAC-ABERTAS.
033600     MOVE WS-CLOSED-ACTIONS  TO LAC-FECHADAS.
033700     MOVE WS-OVERDUE-ACTIONS TO LAC-VENCIDAS.
033800     WRITE LINHA-IMPRESSA FROM LINHA-ACOES
033900         AFTER ADVANCING 2 LINES.
034000     GO TO P90-ENCERRA.
034100 
034200 P62-IMPRIME-TOP-AREA.
034300     IF SUM-AREA-NOME (WS-IX-TOP) = SPACES
034400         GO TO P62-IMPRIME-TOP-AREA-FIM.
034500     MOVE WS-IX-TOP TO LTA-POSICAO.
034600     MOVE SUM-AREA-NOME (WS-IX-TOP) TO LTA-NOME.
034700     MOVE SUM-AREA-CONT (WS-IX-TOP) TO LTA-CONT.
034800     WRITE LINHA-IMPRESSA FROM LINHA-TOP-AREA
034900         AFTER ADVANCING 1 LINES.
035000 P62-IMPRIME-TOP-AREA-FIM.
035100     EXIT.
035200 
035300 P90-ENCERRA.
035400     DISPLAY "ALRT07 - RESUMO DE HSEQ - FIM DE LOTE".
035500     DISPLAY "TOTAL 30 DIAS : " WS-TOTAL-30.
035600     CLOSE HSEQ-MASTER SUMMARY-OUT LISTAGEM.
035700 P99-FIM.
035800     STOP RUN.
