000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRT09.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO - SISTEMA DE ALERTA COMUNITARIO.
000500 DATE-WRITTEN.  30/01/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CENTRAL DE MONITORAMENTO.
000800 
000900*================================================================
001000*   ALRT09  -  LISTAGEM DE OCORRENCIAS (REPORT-LISTING)
001100*
001200*   LE O CARTAO DE CONTROLE (PARM-CARD) COM O FILTRO OPCIONAL DE
001300*   SITUACAO E O LIMITE OPCIONAL DE QUANTIDADE (DEFEITO = 50).
001400*   CARREGA EM MEMORIA AS OCORRENCIAS DO MESTRE GERAL QUE PASSAM
001500*   NO FILTRO, ORDENA A TABELA EM ORDEM DECRESCENTE DE DATA/HORA
001600*   DE ABERTURA (MAIS RECENTE PRIMEIRO) E IMPRIME ATE O LIMITE
001700*   PEDIDO.  QUANDO A DESCRICAO TRAZ A MARCA "Analisis IA:", O
001800*   TEXTO A PARTIR DA MARCA E DESTACADO COMO RESUMO DE ANALISE.
001900*
002000*   HISTORICO DE ALTERACOES
002100*   30/01/91  RFM  VERSAO INICIAL - LISTAGEM SEM FILTRO           A9101   
002200*   11/08/93  RFM  INCLUIDO O FILTRO POR SITUACAO E O LIMITE DE   A9301   
002300*                  QUANTIDADE VIA CARTAO DE CONTROLE              A9301   
002400*   22/11/99  RFM  AJUSTE Y2K - CABECALHO DA LISTAGEM COM O ANO   A9901   
002500*                  EM 4 DIGITOS                                   A9901   
002600*   19/07/01  JCS  DESTACADO O RESUMO DE ANALISE QUANDO A         A0101   
002700*                  DESCRICAO TRAZ A MARCA "Analisis IA:"          A0101   
002800*================================================================
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
003500 
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PARM-CARD      ASSIGN TO DISK
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS  IS FS-PARM.
004100 
004200     SELECT REPORT-MASTER  ASSIGN TO DISK
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS  IS FS-MSTR.
004500 
004600     SELECT LISTAGEM       ASSIGN TO PRINTER
004700            FILE STATUS  IS FS-LIST.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  PARM-CARD             LABEL RECORD IS STANDARD
005200                            VALUE OF FILE-ID IS "LISTPARM.DAT".
005300 01  REG-PARM-CARD.
005400     03  PARM-STATUS-FILTRO PIC X(12).
005500     03  PARM-LIMITE        PIC 9(05).
005600     03  FILLER             PIC X(20).
005700 
005800 FD  REPORT-MASTER         LABEL RECORD IS STANDARD
005900                            VALUE OF FILE-ID IS "RPTMSTR.DAT".
006000 COPY RPT-MASTR.
006100 
006200 FD  LISTAGEM              LABEL RECORD IS OMITTED.
006300 01  LINHA-IMPRESSA        PIC X(132).
006400 
006500***********************************
006600 WORKING-STORAGE SECTION.
006700 77  FS-PARM               PIC XX.
006800 77  FS-MSTR               PIC XX.
006900 77  FS-LIST               PIC XX.
007000 
007100 77  WS-LIMITE             PIC 9(05) COMP VALUE 50.
007200 77  WS-FILTRA-STATUS      PIC X VALUE "N".
007300     88  FILTRA-STATUS         VALUE "Y".
007400 77  WS-STATUS-FILTRO      PIC X(12) VALUE SPACES.
007500 
007600 77  WS-QTDE-LIDAS         PIC 9(06) COMP VALUE ZERO.
007700 77  WS-QTDE-TABELA        PIC 9(06) COMP VALUE ZERO.
007800 77  WS-QTDE-IMPRESSAS     PIC 9(06) COMP VALUE ZERO.
007900 
008000*    TABELA EM MEMORIA DAS OCORRENCIAS QUE PASSARAM NO FILTRO -
008100*    VOLUME PEQUENO, NAO JUSTIFICA PASSO DE SORT EXTERNO
008200 01  TAB-LISTAGEM.
008300     05  TAB-LST-ITEM OCCURS 1000 TIMES INDEXED BY IX-LST.
008400         10  TBL-ID        PIC 9(06).
008500         10  TBL-TYPE      PIC X(20).
008600         10  TBL-CREATED   PIC X(19).
008700         10  TBL-STATUS    PIC X(12).
008800         10  TBL-RISK      PIC X(10).
008900         10  TBL-DESC      PIC X(200).
009000         10  TBL-AI-RESUMO PIC X(120).
009100 01  TAB-LISTAGEM-R REDEFINES TAB-LISTAGEM.
009200     05  FILLER            PIC X(387) OCCURS 1000 TIMES.
009300 
009400*    CAMPOS DE TRABALHO DA TROCA DURANTE A ORDENACAO DECRESCENTE
009500 01  WS-TROCA-ITEM.
009600     03  WS-TR-ID          PIC 9(06).
009700     03  WS-TR-TYPE        PIC X(20).
009800     03  WS-TR-CREATED     PIC X(19).
009900     03  WS-TR-STATUS      PIC X(12).
010000     03  WS-TR-RISK        PIC X(10).
010100     03  WS-TR-DESC        PIC X(200).
010200     03  WS-TR-AI-RESUMO   PIC X(120).
010210 01  WS-TROCA-ITEM-R REDEFINES WS-TROCA-ITEM.
010220     03  FILLER            PIC X(387).
010300
010400*    BUSCA DA MARCA "Analisis IA:" DENTRO DA DESCRICAO
010500 77  WS-POS-MARCA          PIC 9(03) COMP VALUE ZERO.
010600 77  WS-IX-VARRE           PIC 9(04) COMP.
010700 77  WS-IX-TAB             PIC 9(04) COMP.
010800 77  WS-ACHOU-MARCA        PIC X VALUE "N".
010900     88  ACHOU-MARCA           VALUE "Y".
011000 01  WS-MARCA-PROCURADA    PIC X(12) VALUE "Analisis IA:".
011100 
011200 01  LINHA-CABECALHO.
011300     03  FILLER            PIC X(20) VALUE "RELATORIO ALRT09".
011400     03  FILLER            PIC X(28) VALUE "LISTAGEM OCORRENCIAS".
011600     03  FILLER            PIC X(10) VALUE "DATA:".
011700     03  LC-DATA           PIC 9(04)/99/99.
011800     03  FILLER            PIC X(64) VALUE SPACES.
011900 
012000 01  LINHA-DETALHE-1.
012100     03  FILLER            PIC X(04) VALUE "ID ".
012200     03  LD1-ID            PIC ZZZZZ9.
012300     03  FILLER            PIC X(02) VALUE SPACES.
012400     03  LD1-CREATED       PIC X(19).
012500     03  FILLER            PIC X(02) VALUE SPACES.
012600     03  LD1-TYPE          PIC X(20).
012700     03  FILLER            PIC X(02) VALUE SPACES.
012800     03  LD1-STATUS        PIC X(12).
012900     03  FILLER            PIC X(02) VALUE SPACES.
013000     03  LD1-RISK          PIC X(10).
013100     03  FILLER            PIC X(49) VALUE SPACES.
013200 
013300 01  LINHA-DETALHE-2.
013400     03  FILLER            PIC X(12) VALUE SPACES.
013500     03  FILLER            PIC X(10) VALUE "ANALISE: ".
013600     03  LD2-RESUMO        PIC X(110).
013700 
013800 77  WS-DATA-AAMMDD        PIC 9(06).
013900 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD.
014000     03  WS-AAMMDD-AA      PIC 99.
014100     03  WS-AAMMDD-MM      PIC 99.
014200     03  WS-AAMMDD-DD      PIC 99.
014300 77  WS-DT-ANO-COMPLETO    PIC 9(04).
014400 
014500 77  WS-LINHAS-PAGINA      PIC 9(03) COMP VALUE ZERO.
014600 
014700***********************************
014800 PROCEDURE DIVISION.
014900 
015000 P00-INICIO.
015100     OPEN INPUT  PARM-CARD.
015200     READ PARM-CARD
015300         AT END
015400             MOVE SPACES TO PARM-STATUS-FILTRO
015500             MOVE ZERO   TO PARM-LIMITE.
015600     CLOSE PARM-CARD.
015700 
015800     IF PARM-STATUS-FILTRO NOT = SPACES
015900         SET FILTRA-STATUS TO TRUE
016000         MOVE PARM-STATUS-FILTRO TO WS-STATUS-FILTRO.
016100     IF PARM-LIMITE > ZERO
016200         MOVE PARM-LIMITE TO WS-LIMITE.
016300 
016400     OPEN INPUT  REPORT-MASTER.
016500     OPEN OUTPUT LISTAGEM.
016600 
016700     ACCEPT WS-DATA-AAMMDD FROM DATE.
016800     IF WS-AAMMDD-AA < 50
016900         COMPUTE WS-DT-ANO-COMPLETO = 2000 + WS-AAMMDD-AA
017000     ELSE
017100         COMPUTE WS-DT-ANO-COMPLETO = 1900 + WS-AAMMDD-AA.
017200     MOVE WS-DT-ANO-COMPLETO TO LC-DATA.
017300     WRITE LINHA-IMPRESSA FROM LINHA-CABECALHO
017400         AFTER ADVANCING TOP-OF-FORM.
017500     MOVE 3 TO WS-LINHAS-PAGINA.
017600 
017700 P10-LER-OCORRENCIA.
017800     READ REPORT-MASTER
017900         AT END
018000             GO TO P30-ORDENA-DESCENDENTE.
018100     ADD 1 TO WS-QTDE-LIDAS.
018200 
018300     IF FILTRA-STATUS AND RPT-STATUS NOT = WS-STATUS-FILTRO
018400         GO TO P10-LER-OCORRENCIA.
018500 
018600     IF WS-QTDE-TABELA >= 1000
018700         GO TO P10-LER-OCORRENCIA.
018800 
018900     PERFORM P20-CARREGA-ITEM THRU P20-CARREGA-ITEM-FIM.
019000     GO TO P10-LER-OCORRENCIA.
019100 
019200*----------------------------------------------------------------
019300*    COPIA OS CAMPOS NECESSARIOS DO REGISTRO PARA A TABELA EM
019400*    MEMORIA E DESTACA O RESUMO DE ANALISE QUANDO HOUVER A MARCA
019500*----------------------------------------------------------------
019600 P20-CARREGA-ITEM.
019700     ADD 1 TO WS-QTDE-TABELA.
019800     MOVE RPT-ID       TO TBL-ID      (WS-QTDE-TABELA).
019900     MOVE RPT-TYPE     TO TBL-TYPE    (WS-QTDE-TABELA).
020000     MOVE RPT-CREATED  TO TBL-CREATED (WS-QTDE-TABELA).
020100     MOVE RPT-STATUS   TO TBL-STATUS  (WS-QTDE-TABELA).
020200     MOVE RPT-RISK-LEVEL TO TBL-RISK  (WS-QTDE-TABELA).
020300     MOVE RPT-DESC     TO TBL-DESC    (WS-QTDE-TABELA).
020400     MOVE SPACES       TO TBL-AI-RESUMO (WS-QTDE-TABELA).
020500 
020600     MOVE "N" TO WS-ACHOU-MARCA.
020700     MOVE ZERO TO WS-POS-MARCA.
020800     PERFORM P22-PROCURA-MARCA
020900         THRU P22-PROCURA-MARCA-FIM
021000         VARYING WS-IX-VARRE FROM 1 BY 1
021100         UNTIL WS-IX-VARRE > 189.
021200     IF ACHOU-MARCA
021300         MOVE RPT-DESC (WS-POS-MARCA:) TO TBL-AI-RESUMO
021400     (WS-QTDE-TABELA).
021500 P20-CARREGA-ITEM-FIM.
021600     EXIT.
021700 
021800 P22-PROCURA-MARCA.
021900     IF NOT ACHOU-MARCA
022000        AND RPT-DESC (WS-IX-VARRE:12) = WS-MARCA-PROCURADA
022100         MOVE "Y" TO WS-ACHOU-MARCA
022200         MOVE WS-IX-VARRE TO WS-POS-MARCA.
022300 P22-PROCURA-MARCA-FIM.
022400     EXIT.
022500 
022600*----------------------------------------------------------------
022700*    ORDENA A TABELA EM MEMORIA EM ORDEM DECRESCENTE DE DATA/HORA
022800*    DE ABERTURA (BOLHA - TABELA PEQUENA, SEM PASSO DE SORT)
022900*----------------------------------------------------------------
023000 P30-ORDENA-DESCENDENTE.
023100     IF WS-QTDE-TABELA > 1
023200         PERFORM P32-PASSO-EXTERNO
023300             THRU P32-PASSO-EXTERNO-FIM
023400             VARYING WS-IX-TAB FROM 1 BY 1
023500             UNTIL WS-IX-TAB > WS-QTDE-TABELA - 1.
023600     GO TO P40-IMPRIME-RESULTADO.
023700 
023800 P32-PASSO-EXTERNO.
023900     PERFORM P34-PASSO-INTERNO
024000         THRU P34-PASSO-INTERNO-FIM
024100         VARYING WS-IX-VARRE FROM 1 BY 1
024200         UNTIL WS-IX-VARRE > WS-QTDE-TABELA - WS-IX-TAB.
024300 P32-PASSO-EXTERNO-FIM.
024400     EXIT.
024500 
024600 P34-PASSO-INTERNO.
024700     IF TBL-CREATED (WS-IX-VARRE) < TBL-CREATED (WS-IX-VARRE + 1)
024800         MOVE TBL-ID        (WS-IX-VARRE) TO WS-TR-ID
024900         MOVE TBL-TYPE      (WS-IX-VARRE) TO WS-TR-TYPE
025000         MOVE TBL-CREATED   (WS-IX-VARRE) TO WS-TR-CREATED
025100         MOVE TBL-STATUS    (WS-IX-VARRE) TO WS-TR-STATUS
025200         MOVE TBL-RISK      (WS-IX-VARRE) TO WS-TR-RISK
025300         MOVE TBL-DESC      (WS-IX-VARRE) TO WS-TR-DESC
025400         MOVE TBL-AI-RESUMO (WS-IX-VARRE) TO WS-TR-AI-RESUMO
025500 
025600         MOVE TBL-ID        (WS-IX-VARRE + 1) TO TBL-ID
025700     (WS-IX-VARRE)
025800         MOVE TBL-TYPE      (WS-IX-VARRE + 1) TO TBL-TYPE
025900     (WS-IX-VARRE)
026000         MOVE TBL-CREATED   (WS-IX-VARRE + 1) TO TBL-CREATED
026100     (WS-IX-VARRE)
026200         MOVE TBL-STATUS    (WS-IX-VARRE + 1) TO TBL-STATUS
026300     (WS-IX-VARRE)
026400         MOVE TBL-RISK      (WS-IX-VARRE + 1) TO TBL-RISK
026500     (WS-IX-VARRE)
026600         MOVE TBL-DESC      (WS-IX-VARRE + 1) TO TBL-DESC
026700     (WS-IX-VARRE)
026800         MOVE TBL-AI-RESUMO (WS-IX-VARRE + 1) TO TBL-AI-RESUMO
026900     (WS-IX-VARRE)
027000 
027100         MOVE WS-TR-ID        TO TBL-ID        (WS-IX-VARRE + 1)
027200         MOVE WS-TR-TYPE      TO TBL-TYPE      (WS-IX-VARRE + 1)
027300         MOVE WS-TR-CREATED   TO TBL-CREATED   (WS-IX-VARRE + 1)
027400         MOVE WS-TR-STATUS    TO TBL-STATUS    (WS-IX-VARRE + 1)
027500         MOVE WS-TR-RISK      TO TBL-RISK      (WS-IX-VARRE + 1)
027600         MOVE WS-TR-DESC      TO TBL-DESC      (WS-IX-VARRE + 1)
027700         MOVE WS-TR-AI-RESUMO TO TBL-AI-RESUMO (WS-IX-VARRE + 1).
027800 P34-PASSO-INTERNO-FIM.
027900     EXIT.
028000 
028100*----------------------------------------------------------------
028200*    IMPRIME ATE O LIMITE PEDIDO, COM QUEBRA DE PAGINA
028300*----------------------------------------------------------------
028400 P40-IMPRIME-RESULTADO.
028500     PERFORM P42-IMPRIME-LINHA
028600         THRU P42-IMPRIME-LINHA-FIM
028700         VARYING IX-LST FROM 1 BY 1
028800         UNTIL IX-LST > WS-QTDE-TABELA
028900            OR WS-QTDE-IMPRESSAS >= WS-LIMITE.
029000     GO TO P90-ENCERRA.
029100 
029200 P42-IMPRIME-LINHA.
029300     MOVE SPACES TO LINHA-DETALHE-1.
029400     MOVE TBL-ID      (IX-LST) TO LD1-ID.
029500     MOVE TBL-CREATED (IX-LST) TO LD1-CREATED.
029600     MOVE TBL-TYPE    (IX-LST) TO LD1-TYPE.
029700     MOVE TBL-STATUS  (IX-LST) TO LD1-STATUS.
029800     MOVE TBL-RISK    (IX-LST) TO LD1-RISK.
029900     WRITE LINHA-IMPRESSA FROM LINHA-DETALHE-1
030000         AFTER ADVANCING 2 LINES.
030100     ADD 1 TO WS-LINHAS-PAGINA.
030200 
030300     IF TBL-AI-RESUMO (IX-LST) NOT = SPACES
030400         MOVE SPACES TO LINHA-DETALHE-2
030500         MOVE TBL-AI-RESUMO (IX-LST) TO LD2-RESUMO
030600         WRITE LINHA-IMPRESSA FROM LINHA-DETALHE-2
030700             AFTER ADVANCING 1 LINES
030800         ADD 1 TO WS-LINHAS-PAGINA.
030900 
031000     ADD 1 TO WS-QTDE-IMPRESSAS.
031100 
031200     IF WS-LINHAS-PAGINA > 54
031300         WRITE LINHA-IMPRESSA FROM LINHA-CABECALHO
031400             AFTER ADVANCING TOP-OF-FORM
031500         MOVE 3 TO WS-LINHAS-PAGINA.
031600 P42-IMPRIME-LINHA-FIM.
031700     EXIT.
031800 
031900 P90-ENCERRA.
032000     DISPLAY "ALRT09 - LISTAGEM DE OCORRENCIAS - FIM DE LOTE".
032100     DISPLAY "LIDAS     : " WS-QTDE-LIDAS.
032200     DISPLAY "LISTADAS  : " WS-QTDE-IMPRESSAS.
032300     CLOSE REPORT-MASTER LISTAGEM.
032400 P99-FIM.
032500     STOP RUN.
